000100*   BANCO DEL SUR - GERENCIA DE SISTEMAS                        *
000200*   TRNRESUM - RESUMEN DE GASTOS POR CLIENTE Y POR RUBRO A      *
000300*   PARTIR DE LOS MOVIMIENTOS ENRIQUECIDOS POR CARGTRAN (EX-    *
000400*   RESUMEN DE MOVIMIENTOS DE CAJA DE AHORRO, REHECHO EN 2023)  *
000500*---------------------------------------------------------------*
000600*   AUTOR ORIGINAL : R. BALSIMELLI                              *
000700*   INSTALACION    : BANCO DEL SUR - CENTRO DE COMPUTOS         *
000800*   FEC.ESCRITURA  : 22/07/1989                                 *
000900*   FEC.COMPILAC.  :                                            *
001000*   SEGURIDAD      : USO INTERNO - SISTEMAS                     *
001100*---------------------------------------------------------------*
001200*   HISTORIA DE CAMBIOS                                         *
001300*   22/07/1989 RBA SOLIC.0199 - ALTA DEL PROGRAMA. ARMA EL      *  RBA0199
001400*                RESUMEN MENSUAL DE MOVIMIENTOS DE CAJA DE      *  RBA0199
001500*                AHORRO POR CLIENTE, CON CORTE DE CONTROL POR   *  RBA0199
001600*                CLIENTE.                                       *  RBA0199
001700*   14/02/1992 NBE SOLIC.0318 - SE AGREGA EL RESUMEN GENERAL    *  NBE0318
001800*                DE TODAS LAS CUENTAS AL FINALIZAR EL LISTADO.  *  NBE0318
001900*   05/09/1995 CPE SOLIC.0430 - SE AGREGA EL ORDENAMIENTO POR   *  CPE0430
002000*                SORT DE LOS MOVIMIENTOS ANTES DE ARMAR EL      *  CPE0430
002100*                RESUMEN (ANTES SE LEIA EL MAESTRO YA           *  CPE0430
002200*                ORDENADO).                                     *  CPE0430
002300*   28/12/1998 RGA SOLIC.0603 - REVISION AMBIENTE 2000 SOBRE    *  RGA0603
002400*                LOS CAMPOS DE FECHA DEL RESUMEN.               *  RGA0603
002500*   10/03/2023 SUR SOLIC.0733 - REEMPLAZO INTEGRAL DEL          *  SUR0733
002600*                PROGRAMA: DEJA DE RESUMIR MOVIMIENTOS DE CAJA  *  SUR0733
002700*                DE AHORRO Y PASA A TOMAR LOS MOVIMIENTOS       *  SUR0733
002800*                ENRIQUECIDOS POR CARGTRAN, ORDENADOS POR       *  SUR0733
002900*                CLIENTE (SORT CON PROCEDIMIENTO DE ENTRADA QUE *  SUR0733
003000*                FILTRA POR RANGO DE FECHAS), ARMANDO EL        *  SUR0733
003100*                RESUMEN DE GASTOS POR RUBRO CON CORTE DE       *  SUR0733
003200*                CONTROL POR CLIENTE.                           *  SUR0733
003300*   14/03/2023 SUR SOLIC.0733 - SE AGREGA EL RESUMEN GENERAL    *  SUR0733
003400*                (TODOS LOS CLIENTES) CON LOS RUBROS ORDENADOS  *  SUR0733
003500*                EN FORMA DECRECIENTE POR IMPORTE.              *  SUR0733
003600*   17/03/2023 SUR SOLIC.0733 - SE AGREGA EL RANKING DE LOS N   *  SUR0733
003700*                CLIENTES DE MAYOR GASTO (N SE LEE DEL NAIPE DE *  SUR0733
003800*                PARAMETROS), POR SELECCION EN MEMORIA.         *  SUR0733
003900*   24/03/2023 CPE SOLIC.0741 - EL DETALLE DE RUBROS POR        *  CPE0741
004000*                CLIENTE SALIA EN EL ORDEN FIJO DE LA TABLA DE  *  CPE0741
004100*                CATEGORIAS, NO POR IMPORTE. SE AGREGA LA       *  CPE0741
004200*                SELECCION DECRECIENTE 2450/2460/2470 (IGUAL    *  CPE0741
004300*                TECNICA QUE EL RESUMEN GENERAL) Y SE PAREJA    *  CPE0741
004400*                EL NOMBRE DEL RUBRO AL IMPORTE EN LA TABLA POR *  CPE0741
004500*                CLIENTE PARA QUE VIAJEN JUNTOS AL ORDENAR. DE  *  CPE0741
004600*                PASO SE CORRIGE LA CAPITALIZACION DEL TEXTO DEL*  CPE0741
004700*                PERIODO EN EL ENCABEZADO (ERA TODO MAYUSCULA). *  CPE0741
004800*   27/03/2023 CPE SOLIC.0742 - EL DETALLE DE RUBROS, TANTO POR *  CPE0742
004900*                CLIENTE COMO EL GENERAL, SE IMPRIMIA SIEMPRE   *  CPE0742
005000*                COMPLETO (ONCE RENGLONES) SIN RESPETAR EL TOPE *  CPE0742
005100*                N DEL NAIPE DE PARAMETROS, QUE SOLO SE APLICABA*  CPE0742
005200*                AL RANKING DE CLIENTES. SE TRUNCAN AMBOS       *  CPE0742
005300*                DETALLES A MIN(N, 11), IGUAL CRITERIO QUE      *  CPE0742
005400*                3400-IMPRIMIR-TOP-GASTADORES.                  *  CPE0742
005500
005600         IDENTIFICATION DIVISION.
005700         PROGRAM-ID. TRNRESUM.
005800         AUTHOR. R. BALSIMELLI.
005900         INSTALLATION. BANCO DEL SUR - CENTRO DE COMPUTOS.
006000         DATE-WRITTEN. 22/07/1989.
006100         DATE-COMPILED.
006200         SECURITY. USO INTERNO - SISTEMAS.
006300*---------------------------------------------------------------*
006400         ENVIRONMENT DIVISION.
006500         CONFIGURATION SECTION.
006600         SPECIAL-NAMES.
006700             C01 IS TOP-OF-FORM.
006800
006900         INPUT-OUTPUT SECTION.
007000
007100         FILE-CONTROL.
007200
007300         SELECT ENT-PARAMETROS
007400             ASSIGN TO ENT-PARAMETROS
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS FS-PARAMETROS.
007700
007800         SELECT ENT-ENRIQUECIDAS
007900             ASSIGN TO ENT-ENRIQUECIDAS
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS FS-ENTENR.
008200
008300         SELECT SORT-ENRIQUECIDAS
008400             ASSIGN TO SORTWORK.
008500
008600         SELECT SAL-ORDENADAS
008700             ASSIGN TO SAL-ORDENADAS
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS FS-ORDENADAS.
009000
009100         SELECT SAL-RESUMEN
009200             ASSIGN TO SAL-RESUMEN
009300             ORGANIZATION IS LINE SEQUENTIAL
009400             FILE STATUS IS FS-RESUMEN.
009500*---------------------------------------------------------------*
009600         DATA DIVISION.
009700
009800         FILE SECTION.
009900
010000*   NAIPE DE PARAMETROS DE LA CORRIDA: FECHA DESDE, FECHA       *
010100*   HASTA Y CANTIDAD DE CLIENTES A INFORMAR EN EL RANKING DE    *
010200*   GASTADORES (EN BLANCO = SIN LIMITE DE FECHA / TOP 10)       *
010300         FD  ENT-PARAMETROS.
010400         01  WS-ENT-PARAMETROS.
010500             05  WS-PAR-DESDE-ALFA        PIC X(08).
010600             05  WS-PAR-HASTA-ALFA        PIC X(08).
010700             05  WS-PAR-TOPN-ALFA         PIC X(03).
010800             05  FILLER                   PIC X(61).
010900*---------------------------------------------------------------*
011000*   RENGLON DEL MOVIMIENTO ENRIQUECIDO, TAL COMO LO DEJA        *
011100*   CARGTRAN (MISMOS CAMPOS QUE WS-ENR-REG DE LA COPY TRANSAC)  *
011200         FD  ENT-ENRIQUECIDAS.
011300         01  WS-EER-REG.
011400             05  WS-EER-ID-TRANSACCION    PIC 9(09).
011500             05  WS-EER-EXTERNAL-ID       PIC X(12).
011600             05  WS-EER-ID-CLIENTE        PIC 9(06).
011700             05  WS-EER-FECHA             PIC 9(08).
011800             05  WS-EER-HORA              PIC 9(06).
011900             05  WS-EER-DESCRIPCION       PIC X(40).
012000             05  WS-EER-COMERCIO          PIC X(30).
012100             05  WS-EER-MCC               PIC X(04).
012200             05  WS-EER-IMPORTE           PIC S9(09)V9(02).
012300             05  WS-EER-CATEGORIA         PIC X(15).
012400             05  FILLER                   PIC X(04).
012500*   AREA ALFA PARA DESCARTAR RENGLONES EN BLANCO                *  SUR0733
012600         01  WS-EER-ALFA REDEFINES WS-EER-REG PIC X(145).
012700*---------------------------------------------------------------*
012800*   RENGLON DE TRABAJO DEL SORT, MISMA FORMA QUE EL             *
012900*   MOVIMIENTO ENRIQUECIDO                                      *
013000         SD  SORT-ENRIQUECIDAS.
013100         01  WS-SOR-REG.
013200             05  WS-SOR-ID-TRANSACCION    PIC 9(09).
013300             05  WS-SOR-EXTERNAL-ID       PIC X(12).
013400             05  WS-SOR-ID-CLIENTE        PIC 9(06).
013500             05  WS-SOR-FECHA             PIC 9(08).
013600             05  WS-SOR-HORA              PIC 9(06).
013700             05  WS-SOR-DESCRIPCION       PIC X(40).
013800             05  WS-SOR-COMERCIO          PIC X(30).
013900             05  WS-SOR-MCC               PIC X(04).
014000             05  WS-SOR-IMPORTE           PIC S9(09)V9(02).
014100             05  WS-SOR-CATEGORIA         PIC X(15).
014200             05  FILLER                   PIC X(04).
014300*---------------------------------------------------------------*
014400*   MOVIMIENTOS ENRIQUECIDOS YA ORDENADOS POR CLIENTE,          *
014500*   SALIDA DEL SORT Y ENTRADA DEL PROCESO DE CORTE              *
014600         FD  SAL-ORDENADAS.
014700         01  WS-ORD-REG.
014800             05  WS-ORD-ID-TRANSACCION    PIC 9(09).
014900             05  WS-ORD-EXTERNAL-ID       PIC X(12).
015000             05  WS-ORD-ID-CLIENTE        PIC 9(06).
015100             05  WS-ORD-FECHA             PIC 9(08).
015200             05  WS-ORD-HORA              PIC 9(06).
015300             05  WS-ORD-DESCRIPCION       PIC X(40).
015400             05  WS-ORD-COMERCIO          PIC X(30).
015500             05  WS-ORD-MCC               PIC X(04).
015600             05  WS-ORD-IMPORTE           PIC S9(09)V9(02).
015700             05  WS-ORD-CATEGORIA         PIC X(15).
015800             05  FILLER                   PIC X(04).
015900*---------------------------------------------------------------*
016000*   RENGLON DE IMPRESION DEL RESUMEN (COPY RESUMEN)             *
016100         FD  SAL-RESUMEN.
016200         01  WS-SAL-RESUMEN               PIC X(80).
016300*---------------------------------------------------------------*
016400         WORKING-STORAGE SECTION.
016500*   PARAMETROS DE LA CORRIDA, YA DESGLOSADOS                    *  SUR0733
016600         77  WS-PAR-DESDE                PIC 9(08) VALUE ZERO.
016700         77  WS-PAR-HASTA                PIC 9(08) VALUE ZERO.
016800         77  WS-PAR-TOP-N                PIC 9(04) COMP VALUE 10.
016900*---------------------------------------------------------------*
017000*   AREA DE CONVERSION DE FECHA AAAAMMDD A AAAA-MM-DD,          *  SUR0733
017100*   SIN FUNCIONES INTRINSECAS, POR REDEFINICION                 *  SUR0733
017200         77  WS-FCV-SALIDA               PIC X(10).
017300         77  WS-PERIODO-DESDE-FMT        PIC X(10).
017400         77  WS-PERIODO-DESC             PIC X(30).
017500*---------------------------------------------------------------*
017600*   ACUMULADORES POR CLIENTE, REINICIADOS EN CADA CORTE         *  SUR0733
017700         77  WS-CLI-ACTUAL               PIC 9(06) VALUE ZERO.
017800         77  WS-CLI-TOTAL                PIC S9(11)V9(02)
017900                                              VALUE ZERO.
018000         77  WS-CLI-TOP-CATEGORIA        PIC X(15).
018100         77  WS-CLI-TOP-IMPORTE          PIC S9(11)V9(02).
018200*---------------------------------------------------------------*
018300*   ACUMULADORES GENERALES, ORDENADOS EN FORMA DECRECIENTE      *  SUR0733
018400*   AL FINALIZAR LA CORRIDA                                     *  SUR0733
018500         77  WS-GRAL-TOTAL               PIC S9(13)V9(02)
018600                                              VALUE ZERO.
018700         77  WS-GRAL-TOP-CATEGORIA       PIC X(15).
018800         77  WS-SUB-CARGA                PIC 9(04) COMP.
018900*---------------------------------------------------------------*
019000*   RANKING DE LOS CLIENTES DE MAYOR GASTO DEL PERIODO          *  SUR0733
019100         77  WS-CANT-GASTADORES          PIC 9(04) COMP
019200                                              VALUE ZERO.
019300         77  WS-TOPE-IMPRIMIR            PIC 9(04) COMP.
019400*---------------------------------------------------------------*
019500*   TABLA FIJA DE LAS ONCE CATEGORIAS, COMPARTIDA CON           *  SUR0733
019600*   CARGTRAN, Y RENGLONES DE IMPRESION DEL RESUMEN              *  SUR0733
019700             COPY TRANSAC.
019800             COPY RESUMEN.
019900*---------------------------------------------------------------*
020000*   VARIABLES DE FILE STATUS                                    *
020100         01  FS-STATUS.
020200             05  FS-PARAMETROS           PIC X(02).
020300                 88  FS-PARAMETROS-OK             VALUE '00'.
020400                 88  FS-PARAMETROS-EOF            VALUE '10'.
020500             05  FS-ENTENR               PIC X(02).
020600                 88  FS-ENTENR-OK                 VALUE '00'.
020700                 88  FS-ENTENR-EOF                VALUE '10'.
020800             05  FS-ORDENADAS            PIC X(02).
020900                 88  FS-ORDENADAS-OK              VALUE '00'.
021000                 88  FS-ORDENADAS-EOF             VALUE '10'.
021100             05  FS-RESUMEN              PIC X(02).
021200                 88  FS-RESUMEN-OK                VALUE '00'.
021300             05  FILLER                  PIC X(02).
021400*---------------------------------------------------------------*
021500*   PARAMETROS DE LA CORRIDA, YA DESGLOSADOS                    *  SUR0733
021600         01  WS-SW-DESDE                 PIC X(01) VALUE 'N'.
021700             88  WS-HAY-DESDE                     VALUE 'S'.
021800             88  WS-NO-HAY-DESDE                  VALUE 'N'.
021900         01  WS-SW-HASTA                 PIC X(01) VALUE 'N'.
022000             88  WS-HAY-HASTA                     VALUE 'S'.
022100             88  WS-NO-HAY-HASTA                  VALUE 'N'.
022200*---------------------------------------------------------------*
022300*   AREA DE CONVERSION DE FECHA AAAAMMDD A AAAA-MM-DD,          *  SUR0733
022400*   SIN FUNCIONES INTRINSECAS, POR REDEFINICION                 *  SUR0733
022500         01  WS-FCV-ENTRADA-GRP.
022600             05  WS-FCV-ENTRADA          PIC 9(08).
022700         01  WS-FCV-DESGLOSE REDEFINES WS-FCV-ENTRADA-GRP.
022800             05  WS-FCV-ANIO             PIC 9(04).
022900             05  WS-FCV-MES              PIC 9(02).
023000             05  WS-FCV-DIA              PIC 9(02).
023100*---------------------------------------------------------------*
023200*   ACUMULADORES POR CLIENTE; SE CARGAN EN EL ORDEN FIJO DE LA  *  SUR0733
023300*   TABLA DE CATEGORIAS (COPY TRANSAC) Y SE REINICIAN EN CADA   *  SUR0733
023400*   CORTE. SE ORDENAN EN FORMA DECRECIENTE ANTES DE IMPRIMIR    *  CPE0741
023500*   EL DETALLE DEL CLIENTE (VER 2450-ORDENAR-CATEGORIAS-CLI)    *  CPE0741
023600         01  WS-CLI-CATEGORIA-TABLA.
023700             05  WS-CLI-CAT-ENTRADA OCCURS 11 TIMES
023800                                 INDEXED BY WS-CLI-CAT-IDX
023900                                            WS-CLI-CAT-MAYOR-IDX
024000                                            WS-CLI-CAT-COMP-IDX.
024100                 10  WS-CLI-CAT-NOMBRE   PIC X(15).
024200                 10  WS-CLI-CAT-IMPORTE  PIC S9(11)V9(02).
024300             05  FILLER                  PIC X(04).
024400         01  WS-CLI-CAT-AUX.
024500             05  WS-CLI-AUX-NOMBRE       PIC X(15).
024600             05  WS-CLI-AUX-IMPORTE      PIC S9(11)V9(02).
024700             05  FILLER                  PIC X(02).
024800*---------------------------------------------------------------*
024900*   ACUMULADORES GENERALES (TODOS LOS CLIENTES); SE ORDENAN     *  SUR0733
025000*   EN FORMA DECRECIENTE AL FINALIZAR LA CORRIDA                *  SUR0733
025100         01  WS-GRAL-CATEGORIA-TABLA.
025200             05  WS-GRAL-CAT-ENTRADA OCCURS 11 TIMES
025300                                 INDEXED BY WS-GRAL-CAT-IDX
025400                                            WS-GRAL-CAT-MAYOR-IDX
025500                                            WS-GRAL-CAT-COMP-IDX.
025600                 10  WS-GRAL-CAT-NOMBRE  PIC X(15).
025700                 10  WS-GRAL-CAT-IMPORTE PIC S9(13)V9(02).
025800             05  FILLER                  PIC X(04).
025900         01  WS-GRAL-CAT-AUX.
026000             05  WS-GRAL-AUX-NOMBRE      PIC X(15).
026100             05  WS-GRAL-AUX-IMPORTE     PIC S9(13)V9(02).
026200             05  FILLER                  PIC X(02).
026300*---------------------------------------------------------------*
026400*   RANKING DE LOS CLIENTES DE MAYOR GASTO DEL PERIODO          *  SUR0733
026500         01  WS-TABLA-GASTADORES.
026600             05  WS-GAST-ENTRADA OCCURS 2000 TIMES
026700                                 INDEXED BY WS-GAST-IDX
026800                                            WS-GAST-MAYOR-IDX
026900                                            WS-GAST-COMP-IDX.
027000                 10  WS-GAST-ID-CLIENTE  PIC 9(06).
027100                 10  WS-GAST-IMPORTE     PIC S9(11)V9(02).
027200             05  FILLER                  PIC X(04).
027300         01  WS-GAST-AUX.
027400             05  WS-GAST-AUX-ID          PIC 9(06).
027500             05  WS-GAST-AUX-IMPORTE     PIC S9(11)V9(02).
027600             05  FILLER                  PIC X(02).
027700*---------------------------------------------------------------*
027800         PROCEDURE DIVISION.
027900*---------------------------------------------------------------*
028000             PERFORM 1000-INICIAR-PROGRAMA
028100                THRU 1000-INICIAR-PROGRAMA-FIN.
028200
028300             PERFORM 2000-PROCESAR-PROGRAMA
028400                THRU 2000-PROCESAR-PROGRAMA-FIN
028500                     UNTIL FS-ORDENADAS-EOF.
028600
028700             PERFORM 3000-FINALIZAR-PROGRAMA
028800                THRU 3000-FINALIZAR-PROGRAMA-FIN.
028900
029000             STOP RUN.
029100*---------------------------------------------------------------*
029200         1000-INICIAR-PROGRAMA.
029300
029400             PERFORM 1100-LEER-PARAMETROS
029500                THRU 1100-LEER-PARAMETROS-FIN.
029600
029700             PERFORM 1200-ARMAR-DESC-PERIODO
029800                THRU 1200-ARMAR-DESC-PERIODO-FIN.
029900
030000             PERFORM 1300-ORDENAR-ENRIQUECIDAS
030100                THRU 1300-ORDENAR-ENRIQUECIDAS-FIN.
030200
030300             PERFORM 1400-ABRIR-ARCHIVOS
030400                THRU 1400-ABRIR-ARCHIVOS-FIN.
030500
030600             PERFORM 1500-INICIALIZAR-VARIABLES
030700                THRU 1500-INICIALIZAR-VARIABLES-FIN.
030800
030900         1000-INICIAR-PROGRAMA-FIN.
031000             EXIT.
031100*---------------------------------------------------------------*
031200         1100-LEER-PARAMETROS.
031300
031400             OPEN INPUT ENT-PARAMETROS.
031500             READ ENT-PARAMETROS.
031600
031700             EVALUATE TRUE
031800                 WHEN FS-PARAMETROS-OK
031900                      CONTINUE
032000                 WHEN FS-PARAMETROS-EOF
032100                      MOVE SPACES TO WS-ENT-PARAMETROS
032200                 WHEN OTHER
032300                      DISPLAY 'ERROR AL LEER EL NAIPE DE '
032400                              'PARAMETROS'
032500                      DISPLAY 'FILE STATUS: ' FS-PARAMETROS
032600                      STOP RUN
032700             END-EVALUATE.
032800
032900             CLOSE ENT-PARAMETROS.
033000
033100             IF WS-PAR-DESDE-ALFA = SPACES
033200                 SET WS-NO-HAY-DESDE     TO TRUE
033300             ELSE
033400                 SET WS-HAY-DESDE        TO TRUE
033500                 MOVE WS-PAR-DESDE-ALFA  TO WS-PAR-DESDE
033600             END-IF.
033700
033800             IF WS-PAR-HASTA-ALFA = SPACES
033900                 SET WS-NO-HAY-HASTA     TO TRUE
034000             ELSE
034100                 SET WS-HAY-HASTA        TO TRUE
034200                 MOVE WS-PAR-HASTA-ALFA  TO WS-PAR-HASTA
034300             END-IF.
034400
034500             IF WS-PAR-TOPN-ALFA NOT = SPACES
034600                 MOVE WS-PAR-TOPN-ALFA   TO WS-PAR-TOP-N
034700             END-IF.
034800
034900         1100-LEER-PARAMETROS-FIN.
035000             EXIT.
035100*---------------------------------------------------------------*
035200*   1200-ARMAR-DESC-PERIODO - ARMA EL TEXTO DEL PERIODO DE LA   *  SUR0733
035300*   CORRIDA PARA EL ENCABEZADO DE CADA CLIENTE Y EL GENERAL.    *  SUR0733
035400*   LOS LITERALES VAN CON LA MISMA CAPITALIZACION QUE USA EL    *  CPE0741
035500*   PARAMETRO DE CORRIDA, NO TODO EN MAYUSCULA (SOLIC.0741)     *  CPE0741
035600*---------------------------------------------------------------*
035700         1200-ARMAR-DESC-PERIODO.
035800
035900             MOVE SPACES TO WS-PERIODO-DESC.
036000
036100             EVALUATE TRUE
036200                 WHEN WS-NO-HAY-DESDE AND WS-NO-HAY-HASTA
036300                      MOVE 'All time' TO WS-PERIODO-DESC
036400
036500                 WHEN WS-HAY-DESDE AND WS-HAY-HASTA
036600                      MOVE WS-PAR-DESDE TO WS-FCV-ENTRADA
036700                      PERFORM 1250-FORMATEAR-FECHA
036800                         THRU 1250-FORMATEAR-FECHA-FIN
036900                      MOVE WS-FCV-SALIDA TO WS-PERIODO-DESDE-FMT
037000                      MOVE WS-PAR-HASTA TO WS-FCV-ENTRADA
037100                      PERFORM 1250-FORMATEAR-FECHA
037200                         THRU 1250-FORMATEAR-FECHA-FIN
037300                      STRING WS-PERIODO-DESDE-FMT DELIMITED SIZE
037400                             ' to '              DELIMITED SIZE
037500                             WS-FCV-SALIDA       DELIMITED SIZE
037600                          INTO WS-PERIODO-DESC
037700
037800                 WHEN WS-HAY-DESDE
037900                      MOVE WS-PAR-DESDE TO WS-FCV-ENTRADA
038000                      PERFORM 1250-FORMATEAR-FECHA
038100                         THRU 1250-FORMATEAR-FECHA-FIN
038200                      STRING 'From ' DELIMITED BY SIZE
038300                             WS-FCV-SALIDA DELIMITED BY SIZE
038400                          INTO WS-PERIODO-DESC
038500
038600                 WHEN WS-HAY-HASTA
038700                      MOVE WS-PAR-HASTA TO WS-FCV-ENTRADA
038800                      PERFORM 1250-FORMATEAR-FECHA
038900                         THRU 1250-FORMATEAR-FECHA-FIN
039000                      STRING 'Until ' DELIMITED BY SIZE
039100                             WS-FCV-SALIDA DELIMITED BY SIZE
039200                          INTO WS-PERIODO-DESC
039300             END-EVALUATE.
039400
039500         1200-ARMAR-DESC-PERIODO-FIN.
039600             EXIT.
039700*---------------------------------------------------------------*
039800         1250-FORMATEAR-FECHA.
039900
040000             STRING WS-FCV-ANIO DELIMITED BY SIZE
040100                    '-'         DELIMITED BY SIZE
040200                    WS-FCV-MES  DELIMITED BY SIZE
040300                    '-'         DELIMITED BY SIZE
040400                    WS-FCV-DIA  DELIMITED BY SIZE
040500                 INTO WS-FCV-SALIDA.
040600
040700         1250-FORMATEAR-FECHA-FIN.
040800             EXIT.
040900*---------------------------------------------------------------*
041000*   1300-ORDENAR-ENRIQUECIDAS - ORDENA LOS MOVIMIENTOS POR      *  SUR0733
041100*   CLIENTE, FILTRANDO POR RANGO DE FECHAS EN EL PROCEDIMIENTO  *  SUR0733
041200*   DE ENTRADA DEL SORT                                         *  SUR0733
041300*---------------------------------------------------------------*
041400         1300-ORDENAR-ENRIQUECIDAS.
041500
041600             SORT SORT-ENRIQUECIDAS
041700                 ON ASCENDING KEY WS-SOR-ID-CLIENTE
041800                 INPUT PROCEDURE 1350-FILTRAR-ENRIQUECIDAS
041900                 GIVING SAL-ORDENADAS.
042000
042100         1300-ORDENAR-ENRIQUECIDAS-FIN.
042200             EXIT.
042300*---------------------------------------------------------------*
042400         1350-FILTRAR-ENRIQUECIDAS.
042500
042600             OPEN INPUT ENT-ENRIQUECIDAS.
042700
042800             PERFORM 1360-LEER-ENT-ENRIQUECIDA
042900                THRU 1360-LEER-ENT-ENRIQUECIDA-FIN.
043000
043100             PERFORM 1370-LIBERAR-ENRIQUECIDA
043200                THRU 1370-LIBERAR-ENRIQUECIDA-FIN
043300                     UNTIL FS-ENTENR-EOF.
043400
043500             CLOSE ENT-ENRIQUECIDAS.
043600
043700         1350-FILTRAR-ENRIQUECIDAS-FIN.
043800             EXIT.
043900*---------------------------------------------------------------*
044000         1360-LEER-ENT-ENRIQUECIDA.
044100
044200             READ ENT-ENRIQUECIDAS.
044300
044400             EVALUATE TRUE
044500                 WHEN FS-ENTENR-OK
044600                      CONTINUE
044700                 WHEN FS-ENTENR-EOF
044800                      CONTINUE
044900                 WHEN OTHER
045000                      DISPLAY 'ERROR AL LEER LOS '
045100                              'MOVIMIENTOS ENRIQUECIDOS'
045200                      DISPLAY 'FILE STATUS: ' FS-ENTENR
045300                      STOP RUN
045400             END-EVALUATE.
045500
045600         1360-LEER-ENT-ENRIQUECIDA-FIN.
045700             EXIT.
045800*---------------------------------------------------------------*
045900*   1370-LIBERAR-ENRIQUECIDA - SOLO PASAN AL SORT LOS           *  SUR0733
046000*   MOVIMIENTOS QUE CAEN DENTRO DEL RANGO DE FECHAS PEDIDO      *  SUR0733
046100*---------------------------------------------------------------*
046200         1370-LIBERAR-ENRIQUECIDA.
046300
046400             IF (WS-NO-HAY-DESDE OR
046500                 WS-EER-FECHA NOT < WS-PAR-DESDE)
046600                AND
046700                (WS-NO-HAY-HASTA OR
046800                 WS-EER-FECHA NOT > WS-PAR-HASTA)
046900                 RELEASE WS-SOR-REG FROM WS-EER-REG.
047000
047100             PERFORM 1360-LEER-ENT-ENRIQUECIDA
047200                THRU 1360-LEER-ENT-ENRIQUECIDA-FIN.
047300
047400         1370-LIBERAR-ENRIQUECIDA-FIN.
047500             EXIT.
047600*---------------------------------------------------------------*
047700         1400-ABRIR-ARCHIVOS.
047800
047900             OPEN INPUT SAL-ORDENADAS.
048000             IF NOT FS-ORDENADAS-OK
048100                 DISPLAY 'ERROR AL ABRIR LOS MOVIMIENTOS '
048200                         'ORDENADOS'
048300                 DISPLAY 'FILE STATUS: ' FS-ORDENADAS
048400                 STOP RUN
048500             END-IF.
048600
048700             OPEN OUTPUT SAL-RESUMEN.
048800             IF NOT FS-RESUMEN-OK
048900                 DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RESUMEN'
049000                 DISPLAY 'FILE STATUS: ' FS-RESUMEN
049100                 STOP RUN
049200             END-IF.
049300
049400         1400-ABRIR-ARCHIVOS-FIN.
049500             EXIT.
049600*---------------------------------------------------------------*
049700         1500-INICIALIZAR-VARIABLES.
049800
049900             INITIALIZE WS-CLI-CATEGORIA-TABLA
050000                        WS-GRAL-CATEGORIA-TABLA
050100                        WS-TABLA-GASTADORES.
050200             MOVE ZERO TO WS-CLI-TOTAL, WS-GRAL-TOTAL,
050300                          WS-CANT-GASTADORES.
050400             MOVE ZERO TO WS-CLI-ACTUAL.
050500
050600             PERFORM 1550-CARGAR-NOMBRE-GRAL
050700                THRU 1550-CARGAR-NOMBRE-GRAL-FIN
050800                     VARYING WS-SUB-CARGA FROM 1 BY 1
050900                     UNTIL WS-SUB-CARGA > 11.
051000
051100             PERFORM 1560-CARGAR-NOMBRE-CLI
051200                THRU 1560-CARGAR-NOMBRE-CLI-FIN
051300                     VARYING WS-SUB-CARGA FROM 1 BY 1
051400                     UNTIL WS-SUB-CARGA > 11.
051500
051600         1500-INICIALIZAR-VARIABLES-FIN.
051700             EXIT.
051800*---------------------------------------------------------------*
051900         1550-CARGAR-NOMBRE-GRAL.
052000
052100             SET WS-CAT-IDX TO WS-SUB-CARGA.
052200             MOVE WS-CAT-NOMBRE (WS-CAT-IDX)
052300                 TO WS-GRAL-CAT-NOMBRE (WS-SUB-CARGA).
052400
052500         1550-CARGAR-NOMBRE-GRAL-FIN.
052600             EXIT.
052700*---------------------------------------------------------------*
052800*   1560-CARGAR-NOMBRE-CLI - CARGA/RECARGA LOS NOMBRES DE LA    *  CPE0741
052900*   TABLA POR CLIENTE EN EL ORDEN FIJO DE COPY TRANSAC; SE      *  CPE0741
053000*   VUELVE A INVOCAR DESDE 2700-REINICIAR-CLIENTE PORQUE EL     *  CPE0741
053100*   ORDENAMIENTO DEL CLIENTE ANTERIOR ALTERA ESE ORDEN          *  CPE0741
053200*---------------------------------------------------------------*
053300         1560-CARGAR-NOMBRE-CLI.
053400
053500             SET WS-CAT-IDX TO WS-SUB-CARGA.
053600             MOVE WS-CAT-NOMBRE (WS-CAT-IDX)
053700                 TO WS-CLI-CAT-NOMBRE (WS-SUB-CARGA).
053800
053900         1560-CARGAR-NOMBRE-CLI-FIN.
054000             EXIT.
054100*---------------------------------------------------------------*
054200*   2000-PROCESAR-PROGRAMA - UN MOVIMIENTO ORDENADO POR PASADA; *  SUR0733
054300*   DETECTA EL CAMBIO DE CLIENTE IGUAL QUE EL VIEJO ARMADO DE   *  SUR0733
054400*   RESUMENES POR TARJETA                                       *  SUR0733
054500*---------------------------------------------------------------*
054600         2000-PROCESAR-PROGRAMA.
054700
054800             PERFORM 2200-LEER-ORDENADAS
054900                THRU 2200-LEER-ORDENADAS-FIN.
055000
055100             IF FS-ORDENADAS-EOF
055200                 GO TO 2000-PROCESAR-PROGRAMA-FIN.
055300
055400             EVALUATE TRUE
055500                 WHEN WS-CLI-ACTUAL = ZERO
055600                      MOVE WS-ORD-ID-CLIENTE TO WS-CLI-ACTUAL
055700                 WHEN WS-CLI-ACTUAL NOT = WS-ORD-ID-CLIENTE
055800                      PERFORM 2300-CORTE-CLIENTE
055900                         THRU 2300-CORTE-CLIENTE-FIN
056000                      MOVE WS-ORD-ID-CLIENTE TO WS-CLI-ACTUAL
056100             END-EVALUATE.
056200
056300             PERFORM 2100-ACUMULAR-DETALLE
056400                THRU 2100-ACUMULAR-DETALLE-FIN.
056500
056600         2000-PROCESAR-PROGRAMA-FIN.
056700             EXIT.
056800*---------------------------------------------------------------*
056900         2100-ACUMULAR-DETALLE.
057000
057100             SET WS-CAT-IDX              TO 1.
057200             SEARCH WS-CAT-ENTRADA
057300                 WHEN WS-CAT-NOMBRE (WS-CAT-IDX)
057400                                         = WS-ORD-CATEGORIA
057500                      CONTINUE
057600             END-SEARCH.
057700
057800             ADD WS-ORD-IMPORTE
057900                 TO WS-CLI-CAT-IMPORTE (WS-CAT-IDX)
058000                    WS-GRAL-CAT-IMPORTE (WS-CAT-IDX).
058100             ADD WS-ORD-IMPORTE TO WS-CLI-TOTAL, WS-GRAL-TOTAL.
058200
058300         2100-ACUMULAR-DETALLE-FIN.
058400             EXIT.
058500*---------------------------------------------------------------*
058600         2200-LEER-ORDENADAS.
058700
058800             READ SAL-ORDENADAS.
058900
059000             EVALUATE TRUE
059100                 WHEN FS-ORDENADAS-OK
059200                      CONTINUE
059300                 WHEN FS-ORDENADAS-EOF
059400                      CONTINUE
059500                 WHEN OTHER
059600                      DISPLAY 'ERROR AL LEER LOS MOVIMIENTOS '
059700                              'ORDENADOS'
059800                      DISPLAY 'FILE STATUS: ' FS-ORDENADAS
059900                      STOP RUN
060000             END-EVALUATE.
060100
060200         2200-LEER-ORDENADAS-FIN.
060300             EXIT.
060400*---------------------------------------------------------------*
060500*   2300-CORTE-CLIENTE - CIERRA EL RESUMEN DEL CLIENTE QUE      *  SUR0733
060600*   TERMINA: HALLA SU RUBRO TOP, LO IMPRIME, LO SUMA AL         *  SUR0733
060700*   RANKING DE GASTADORES Y REINICIA LOS ACUMULADORES           *  SUR0733
060800*---------------------------------------------------------------*
060900         2300-CORTE-CLIENTE.
061000
061100             PERFORM 2400-HALLAR-TOP-CLIENTE
061200                THRU 2400-HALLAR-TOP-CLIENTE-FIN.
061300
061400             PERFORM 2450-ORDENAR-CATEGORIAS-CLI
061500                THRU 2450-ORDENAR-CATEGORIAS-CLI-FIN.
061600
061700             PERFORM 2500-IMPRIMIR-CLIENTE
061800                THRU 2500-IMPRIMIR-CLIENTE-FIN.
061900
062000             PERFORM 2600-ACUMULAR-GASTADOR
062100                THRU 2600-ACUMULAR-GASTADOR-FIN.
062200
062300             PERFORM 2700-REINICIAR-CLIENTE
062400                THRU 2700-REINICIAR-CLIENTE-FIN.
062500
062600         2300-CORTE-CLIENTE-FIN.
062700             EXIT.
062800*---------------------------------------------------------------*
062900         2400-HALLAR-TOP-CLIENTE.
063000
063100             MOVE SPACES TO WS-CLI-TOP-CATEGORIA.
063200             MOVE ZERO   TO WS-CLI-TOP-IMPORTE.
063300
063400             SET WS-CAT-IDX              TO 1.
063500             PERFORM 2410-EVALUAR-TOP-CLIENTE
063600                THRU 2410-EVALUAR-TOP-CLIENTE-FIN
063700                     VARYING WS-CAT-IDX FROM 1 BY 1
063800                     UNTIL WS-CAT-IDX > 11.
063900
064000         2400-HALLAR-TOP-CLIENTE-FIN.
064100             EXIT.
064200*---------------------------------------------------------------*
064300         2410-EVALUAR-TOP-CLIENTE.
064400
064500             IF WS-CLI-CAT-IMPORTE (WS-CAT-IDX)
064600                                         > WS-CLI-TOP-IMPORTE
064700                 MOVE WS-CLI-CAT-IMPORTE (WS-CAT-IDX)
064800                                     TO WS-CLI-TOP-IMPORTE
064900                 MOVE WS-CAT-NOMBRE (WS-CAT-IDX)
065000                                     TO WS-CLI-TOP-CATEGORIA
065100             END-IF.
065200
065300         2410-EVALUAR-TOP-CLIENTE-FIN.
065400             EXIT.
065500*---------------------------------------------------------------*
065600*   2450-ORDENAR-CATEGORIAS-CLI - SELECCION DECRECIENTE POR     *  CPE0741
065700*   IMPORTE DE LAS ONCE ENTRADAS DEL CLIENTE QUE CIERRA,        *  CPE0741
065800*   PARA EL RANKING DE RUBROS DEL ENCABEZADO (SOLIC.0741).      *  CPE0741
065900*   MISMA TECNICA QUE 3100/3110/3120 PARA EL RESUMEN GENERAL    *  CPE0741
066000*---------------------------------------------------------------*
066100         2450-ORDENAR-CATEGORIAS-CLI.
066200
066300             SET WS-CLI-CAT-IDX          TO 1.
066400             PERFORM 2460-ORDENAR-CAT-CLI-PASO
066500                THRU 2460-ORDENAR-CAT-CLI-PASO-FIN
066600                     VARYING WS-CLI-CAT-IDX FROM 1 BY 1
066700                     UNTIL WS-CLI-CAT-IDX > 10.
066800
066900         2450-ORDENAR-CATEGORIAS-CLI-FIN.
067000             EXIT.
067100*---------------------------------------------------------------*
067200         2460-ORDENAR-CAT-CLI-PASO.
067300
067400             SET WS-CLI-CAT-MAYOR-IDX    TO WS-CLI-CAT-IDX.
067500
067600             PERFORM 2470-BUSCAR-MAYOR-CAT-CLI
067700                THRU 2470-BUSCAR-MAYOR-CAT-CLI-FIN
067800                     VARYING WS-CLI-CAT-COMP-IDX
067900                     FROM WS-CLI-CAT-IDX
068000                     BY 1 UNTIL WS-CLI-CAT-COMP-IDX > 11.
068100
068200             IF WS-CLI-CAT-MAYOR-IDX NOT = WS-CLI-CAT-IDX
068300                 MOVE WS-CLI-CAT-ENTRADA (WS-CLI-CAT-IDX)
068400                                 TO WS-CLI-CAT-AUX
068500                 MOVE WS-CLI-CAT-ENTRADA (WS-CLI-CAT-MAYOR-IDX)
068600                     TO WS-CLI-CAT-ENTRADA (WS-CLI-CAT-IDX)
068700                 MOVE WS-CLI-CAT-AUX
068800                  TO WS-CLI-CAT-ENTRADA (WS-CLI-CAT-MAYOR-IDX)
068900             END-IF.
069000
069100         2460-ORDENAR-CAT-CLI-PASO-FIN.
069200             EXIT.
069300*---------------------------------------------------------------*
069400         2470-BUSCAR-MAYOR-CAT-CLI.
069500
069600             IF WS-CLI-CAT-IMPORTE (WS-CLI-CAT-COMP-IDX) >
069700                WS-CLI-CAT-IMPORTE (WS-CLI-CAT-MAYOR-IDX)
069800                 SET WS-CLI-CAT-MAYOR-IDX TO WS-CLI-CAT-COMP-IDX
069900             END-IF.
070000
070100         2470-BUSCAR-MAYOR-CAT-CLI-FIN.
070200             EXIT.
070300*---------------------------------------------------------------*
070400*   2500-IMPRIMIR-CLIENTE - EL DETALLE DE RUBROS SE TRUNCA A    *  CPE0742
070500*   WS-PAR-TOP-N RENGLONES (TOPE 11), NO SE IMPRIMEN SIEMPRE    *  CPE0742
070600*   LAS ONCE CATEGORIAS (SOLIC.0742)                            *  CPE0742
070700*---------------------------------------------------------------*
070800         2500-IMPRIMIR-CLIENTE.
070900
071000             MOVE WS-CLI-ACTUAL    TO WS-REP-ENC-ID-CLIENTE.
071100             MOVE WS-PERIODO-DESC  TO WS-REP-ENC-PERIODO.
071200             MOVE WS-REP-ENCABEZADO-CLIENTE TO WS-SAL-RESUMEN.
071300             WRITE WS-SAL-RESUMEN.
071400
071500             IF WS-PAR-TOP-N > 11
071600                 MOVE 11           TO WS-TOPE-IMPRIMIR
071700             ELSE
071800                 MOVE WS-PAR-TOP-N TO WS-TOPE-IMPRIMIR
071900             END-IF.
072000
072100             SET WS-CLI-CAT-IDX          TO 1.
072200             PERFORM 2510-IMPRIMIR-DETALLE-CLI
072300                THRU 2510-IMPRIMIR-DETALLE-CLI-FIN
072400                     VARYING WS-CLI-CAT-IDX FROM 1 BY 1
072500                     UNTIL WS-CLI-CAT-IDX > WS-TOPE-IMPRIMIR.
072600
072700             MOVE WS-CLI-TOTAL         TO WS-REP-TOT-IMPORTE-CLI.
072800             MOVE WS-CLI-TOP-CATEGORIA TO WS-REP-TOT-TOP-CLI.
072900             MOVE WS-REP-TOTAL-CLIENTE TO WS-SAL-RESUMEN.
073000             WRITE WS-SAL-RESUMEN.
073100
073200             MOVE WS-REP-LINEA-BLANCO TO WS-SAL-RESUMEN.
073300             WRITE WS-SAL-RESUMEN.
073400
073500         2500-IMPRIMIR-CLIENTE-FIN.
073600             EXIT.
073700*---------------------------------------------------------------*
073800         2510-IMPRIMIR-DETALLE-CLI.
073900
074000             MOVE WS-CLI-CAT-NOMBRE (WS-CLI-CAT-IDX)
074100                                 TO WS-REP-DET-CATEGORIA.
074200             MOVE WS-CLI-CAT-IMPORTE (WS-CLI-CAT-IDX)
074300                                 TO WS-REP-DET-IMPORTE.
074400             MOVE WS-REP-DETALLE-CATEGORIA TO WS-SAL-RESUMEN.
074500             WRITE WS-SAL-RESUMEN.
074600
074700         2510-IMPRIMIR-DETALLE-CLI-FIN.
074800             EXIT.
074900*---------------------------------------------------------------*
075000         2600-ACUMULAR-GASTADOR.
075100
075200             ADD 1 TO WS-CANT-GASTADORES.
075300             SET WS-GAST-IDX TO WS-CANT-GASTADORES.
075400             MOVE WS-CLI-ACTUAL
075500                            TO WS-GAST-ID-CLIENTE (WS-GAST-IDX).
075600             MOVE WS-CLI-TOTAL  TO WS-GAST-IMPORTE (WS-GAST-IDX).
075700
075800         2600-ACUMULAR-GASTADOR-FIN.
075900             EXIT.
076000*---------------------------------------------------------------*
076100         2700-REINICIAR-CLIENTE.
076200
076300             INITIALIZE WS-CLI-CATEGORIA-TABLA.
076400             MOVE ZERO TO WS-CLI-TOTAL.
076500
076600             PERFORM 1560-CARGAR-NOMBRE-CLI
076700                THRU 1560-CARGAR-NOMBRE-CLI-FIN
076800                     VARYING WS-SUB-CARGA FROM 1 BY 1
076900                     UNTIL WS-SUB-CARGA > 11.
077000
077100         2700-REINICIAR-CLIENTE-FIN.
077200             EXIT.
077300*---------------------------------------------------------------*
077400         3000-FINALIZAR-PROGRAMA.
077500
077600             PERFORM 3010-FINALIZAR-ULTIMO-CLIENTE
077700                THRU 3010-FINALIZAR-ULTIMO-CLIENTE-FIN.
077800
077900             PERFORM 3100-ORDENAR-CATEGORIAS-GRAL
078000                THRU 3100-ORDENAR-CATEGORIAS-GRAL-FIN.
078100
078200             PERFORM 3150-HALLAR-TOP-GENERAL
078300                THRU 3150-HALLAR-TOP-GENERAL-FIN.
078400
078500             PERFORM 3200-ORDENAR-GASTADORES
078600                THRU 3200-ORDENAR-GASTADORES-FIN.
078700
078800             PERFORM 3300-IMPRIMIR-RESUMEN-GENERAL
078900                THRU 3300-IMPRIMIR-RESUMEN-GENERAL-FIN.
079000
079100             PERFORM 3400-IMPRIMIR-TOP-GASTADORES
079200                THRU 3400-IMPRIMIR-TOP-GASTADORES-FIN.
079300
079400             PERFORM 3500-CERRAR-ARCHIVOS
079500                THRU 3500-CERRAR-ARCHIVOS-FIN.
079600
079700         3000-FINALIZAR-PROGRAMA-FIN.
079800             EXIT.
079900*---------------------------------------------------------------*
080000*   3010-FINALIZAR-ULTIMO-CLIENTE - EL CORTE DE CONTROL NUNCA   *  SUR0733
080100*   DISPARA PARA EL ULTIMO CLIENTE DEL ARCHIVO ORDENADO; SE     *  SUR0733
080200*   CIERRA SU RESUMEN ACA, SI HUBO ALGUN MOVIMIENTO             *  SUR0733
080300*---------------------------------------------------------------*
080400         3010-FINALIZAR-ULTIMO-CLIENTE.
080500
080600             IF WS-CLI-ACTUAL NOT = ZERO
080700                 PERFORM 2300-CORTE-CLIENTE
080800                    THRU 2300-CORTE-CLIENTE-FIN
080900             END-IF.
081000
081100         3010-FINALIZAR-ULTIMO-CLIENTE-FIN.
081200             EXIT.
081300*---------------------------------------------------------------*
081400*   3100-ORDENAR-CATEGORIAS-GRAL - SELECCION DECRECIENTE POR    *  SUR0733
081500*   IMPORTE DE LAS ONCE ENTRADAS DEL RESUMEN GENERAL            *  SUR0733
081600*---------------------------------------------------------------*
081700         3100-ORDENAR-CATEGORIAS-GRAL.
081800
081900             SET WS-GRAL-CAT-IDX         TO 1.
082000             PERFORM 3110-ORDENAR-CATEGORIAS-PASO
082100                THRU 3110-ORDENAR-CATEGORIAS-PASO-FIN
082200                     VARYING WS-GRAL-CAT-IDX FROM 1 BY 1
082300                     UNTIL WS-GRAL-CAT-IDX > 10.
082400
082500         3100-ORDENAR-CATEGORIAS-GRAL-FIN.
082600             EXIT.
082700*---------------------------------------------------------------*
082800         3110-ORDENAR-CATEGORIAS-PASO.
082900
083000             SET WS-GRAL-CAT-MAYOR-IDX   TO WS-GRAL-CAT-IDX.
083100
083200             PERFORM 3120-BUSCAR-MAYOR-CATEGORIA
083300                THRU 3120-BUSCAR-MAYOR-CATEGORIA-FIN
083400                     VARYING WS-GRAL-CAT-COMP-IDX
083500                     FROM WS-GRAL-CAT-IDX
083600                     BY 1 UNTIL WS-GRAL-CAT-COMP-IDX > 11.
083700
083800             IF WS-GRAL-CAT-MAYOR-IDX NOT = WS-GRAL-CAT-IDX
083900                 MOVE WS-GRAL-CAT-ENTRADA (WS-GRAL-CAT-IDX)
084000                                 TO WS-GRAL-CAT-AUX
084100                 MOVE WS-GRAL-CAT-ENTRADA (WS-GRAL-CAT-MAYOR-IDX)
084200                     TO WS-GRAL-CAT-ENTRADA (WS-GRAL-CAT-IDX)
084300                 MOVE WS-GRAL-CAT-AUX
084400                  TO WS-GRAL-CAT-ENTRADA (WS-GRAL-CAT-MAYOR-IDX)
084500             END-IF.
084600
084700         3110-ORDENAR-CATEGORIAS-PASO-FIN.
084800             EXIT.
084900*---------------------------------------------------------------*
085000         3120-BUSCAR-MAYOR-CATEGORIA.
085100
085200             IF WS-GRAL-CAT-IMPORTE (WS-GRAL-CAT-COMP-IDX) >
085300                WS-GRAL-CAT-IMPORTE (WS-GRAL-CAT-MAYOR-IDX)
085400                 SET WS-GRAL-CAT-MAYOR-IDX TO WS-GRAL-CAT-COMP-IDX
085500             END-IF.
085600
085700         3120-BUSCAR-MAYOR-CATEGORIA-FIN.
085800             EXIT.
085900*---------------------------------------------------------------*
086000         3150-HALLAR-TOP-GENERAL.
086100
086200             IF WS-GRAL-CAT-IMPORTE (1) > ZERO
086300                 MOVE WS-GRAL-CAT-NOMBRE (1)
086400                                 TO WS-GRAL-TOP-CATEGORIA
086500             ELSE
086600                 MOVE SPACES TO WS-GRAL-TOP-CATEGORIA
086700             END-IF.
086800
086900         3150-HALLAR-TOP-GENERAL-FIN.
087000             EXIT.
087100*---------------------------------------------------------------*
087200*   3200-ORDENAR-GASTADORES - SELECCION DECRECIENTE POR         *  SUR0733
087300*   IMPORTE DE LOS CLIENTES ACUMULADOS EN WS-TABLA-GASTADORES   *  SUR0733
087400*---------------------------------------------------------------*
087500         3200-ORDENAR-GASTADORES.
087600
087700             IF WS-CANT-GASTADORES > 1
087800                 SET WS-GAST-IDX         TO 1
087900                 PERFORM 3210-ORDENAR-GASTADORES-PASO
088000                    THRU 3210-ORDENAR-GASTADORES-PASO-FIN
088100                         VARYING WS-GAST-IDX FROM 1 BY 1
088200                         UNTIL WS-GAST-IDX
088300                               NOT < WS-CANT-GASTADORES
088400             END-IF.
088500
088600         3200-ORDENAR-GASTADORES-FIN.
088700             EXIT.
088800*---------------------------------------------------------------*
088900         3210-ORDENAR-GASTADORES-PASO.
089000
089100             SET WS-GAST-MAYOR-IDX       TO WS-GAST-IDX.
089200
089300             PERFORM 3220-BUSCAR-MAYOR-GASTADOR
089400                THRU 3220-BUSCAR-MAYOR-GASTADOR-FIN
089500                     VARYING WS-GAST-COMP-IDX FROM WS-GAST-IDX
089600                     BY 1
089700                     UNTIL WS-GAST-COMP-IDX > WS-CANT-GASTADORES.
089800
089900             IF WS-GAST-MAYOR-IDX NOT = WS-GAST-IDX
090000                 MOVE WS-GAST-ENTRADA (WS-GAST-IDX) TO WS-GAST-AUX
090100                 MOVE WS-GAST-ENTRADA (WS-GAST-MAYOR-IDX)
090200                     TO WS-GAST-ENTRADA (WS-GAST-IDX)
090300                 MOVE WS-GAST-AUX
090400                     TO WS-GAST-ENTRADA (WS-GAST-MAYOR-IDX)
090500             END-IF.
090600
090700         3210-ORDENAR-GASTADORES-PASO-FIN.
090800             EXIT.
090900*---------------------------------------------------------------*
091000         3220-BUSCAR-MAYOR-GASTADOR.
091100
091200             IF WS-GAST-IMPORTE (WS-GAST-COMP-IDX) >
091300                WS-GAST-IMPORTE (WS-GAST-MAYOR-IDX)
091400                 SET WS-GAST-MAYOR-IDX TO WS-GAST-COMP-IDX
091500             END-IF.
091600
091700         3220-BUSCAR-MAYOR-GASTADOR-FIN.
091800             EXIT.
091900*---------------------------------------------------------------*
092000*   3300-IMPRIMIR-RESUMEN-GENERAL - EL DETALLE DE RUBROS DEL    *  CPE0742
092100*   RESUMEN GENERAL TAMBIEN SE TRUNCA A WS-PAR-TOP-N (TOPE      *  CPE0742
092200*   11), MISMO CRITERIO QUE EL DETALLE POR CLIENTE (SOLIC.0742) *  CPE0742
092300*---------------------------------------------------------------*
092400         3300-IMPRIMIR-RESUMEN-GENERAL.
092500
092600             MOVE WS-PERIODO-DESC TO WS-REP-GRAL-PERIODO.
092700             MOVE WS-REP-TITULO-GENERAL TO WS-SAL-RESUMEN.
092800             WRITE WS-SAL-RESUMEN.
092900
093000             IF WS-PAR-TOP-N > 11
093100                 MOVE 11           TO WS-TOPE-IMPRIMIR
093200             ELSE
093300                 MOVE WS-PAR-TOP-N TO WS-TOPE-IMPRIMIR
093400             END-IF.
093500
093600             SET WS-GRAL-CAT-IDX         TO 1.
093700             PERFORM 3310-IMPRIMIR-DETALLE-GRAL
093800                THRU 3310-IMPRIMIR-DETALLE-GRAL-FIN
093900                     VARYING WS-GRAL-CAT-IDX FROM 1 BY 1
094000                     UNTIL WS-GRAL-CAT-IDX > WS-TOPE-IMPRIMIR.
094100
094200             MOVE WS-GRAL-TOTAL TO WS-REP-TOT-IMPORTE-GRAL.
094300             MOVE WS-GRAL-TOP-CATEGORIA TO WS-REP-TOT-TOP-GRAL.
094400             MOVE WS-REP-TOTAL-GENERAL TO WS-SAL-RESUMEN.
094500             WRITE WS-SAL-RESUMEN.
094600
094700             MOVE WS-REP-LINEA-BLANCO TO WS-SAL-RESUMEN.
094800             WRITE WS-SAL-RESUMEN.
094900
095000         3300-IMPRIMIR-RESUMEN-GENERAL-FIN.
095100             EXIT.
095200*---------------------------------------------------------------*
095300         3310-IMPRIMIR-DETALLE-GRAL.
095400
095500             MOVE WS-GRAL-CAT-NOMBRE (WS-GRAL-CAT-IDX)
095600                                 TO WS-REP-DETG-CATEGORIA.
095700             MOVE WS-GRAL-CAT-IMPORTE (WS-GRAL-CAT-IDX)
095800                                 TO WS-REP-DETG-IMPORTE.
095900             MOVE WS-REP-DETALLE-CATEGORIA-GRAL TO WS-SAL-RESUMEN.
096000             WRITE WS-SAL-RESUMEN.
096100
096200         3310-IMPRIMIR-DETALLE-GRAL-FIN.
096300             EXIT.
096400*---------------------------------------------------------------*
096500         3400-IMPRIMIR-TOP-GASTADORES.
096600
096700             MOVE WS-PAR-TOP-N TO WS-REP-TOP-CANTIDAD.
096800             MOVE WS-REP-TITULO-TOP-GASTADORES TO WS-SAL-RESUMEN.
096900             WRITE WS-SAL-RESUMEN.
097000
097100             IF WS-PAR-TOP-N > WS-CANT-GASTADORES
097200                 MOVE WS-CANT-GASTADORES TO WS-TOPE-IMPRIMIR
097300             ELSE
097400                 MOVE WS-PAR-TOP-N       TO WS-TOPE-IMPRIMIR
097500             END-IF.
097600
097700             SET WS-GAST-IDX             TO 1.
097800             PERFORM 3410-IMPRIMIR-DETALLE-GASTADOR
097900                THRU 3410-IMPRIMIR-DETALLE-GASTADOR-FIN
098000                     VARYING WS-GAST-IDX FROM 1 BY 1
098100                     UNTIL WS-GAST-IDX > WS-TOPE-IMPRIMIR.
098200
098300         3400-IMPRIMIR-TOP-GASTADORES-FIN.
098400             EXIT.
098500*---------------------------------------------------------------*
098600         3410-IMPRIMIR-DETALLE-GASTADOR.
098700
098800             MOVE WS-GAST-ID-CLIENTE (WS-GAST-IDX)
098900                                 TO WS-REP-GAST-ID-CLIENTE.
099000             MOVE WS-GAST-IMPORTE (WS-GAST-IDX)
099100                                 TO WS-REP-GAST-IMPORTE.
099200             MOVE WS-REP-DETALLE-GASTADOR TO WS-SAL-RESUMEN.
099300             WRITE WS-SAL-RESUMEN.
099400
099500         3410-IMPRIMIR-DETALLE-GASTADOR-FIN.
099600             EXIT.
099700*---------------------------------------------------------------*
099800         3500-CERRAR-ARCHIVOS.
099900
100000             CLOSE SAL-ORDENADAS
100100                   SAL-RESUMEN.
100200
100300             IF NOT FS-ORDENADAS-OK
100400                DISPLAY 'ERROR AL CERRAR LOS MOVIMIENTOS '
100500                        'ORDENADOS: ' FS-ORDENADAS
100600             END-IF.
100700
100800             IF NOT FS-RESUMEN-OK
100900                DISPLAY 'ERROR AL CERRAR EL ARCHIVO DE '
101000                        'RESUMEN: ' FS-RESUMEN
101100             END-IF.
101200
101300             DISPLAY '#CLIENTES INFORMADOS: ' WS-CANT-GASTADORES.
101400
101500         3500-CERRAR-ARCHIVOS-FIN.
101600             EXIT.
