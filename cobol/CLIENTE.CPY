000100*----------------------------------------------------------------*
000200*   BANCO DEL SUR - GERENCIA DE SISTEMAS                         *
000300*   COPY CLIENTE - LAYOUT DEL MAESTRO DE CLIENTES                *
000400*   (EL CLIENTE SE DA DE ALTA EN SU PRIMER CONSUMO)              *
000500*----------------------------------------------------------------*
000600    01  WS-CLI-REG.
000700        05  WS-CLI-ID-CLIENTE              PIC 9(06).
000800        05  WS-CLI-NOMBRE                  PIC X(30).
000900        05  WS-CLI-EMAIL                   PIC X(40).
001000*----------------------------------------------------------------*
001100*   VISTA ALFA DEL RENGLON COMPLETO, PARA BLANQUEARLO DE UNA     *
001200*   SOLA VEZ ANTES DE ARMAR UN REGISTRO NUEVO                    *
001300*----------------------------------------------------------------*
001400    01  WS-CLI-REG-ALFA REDEFINES WS-CLI-REG PIC X(76).
