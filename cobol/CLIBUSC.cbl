000100*---------------------------------------------------------------*
000200*   BANCO DEL SUR - GERENCIA DE SISTEMAS                        *
000300*   CLIBUSC - RESOLUCION DE CLIENTE POR E-MAIL (ALTA 1RA VEZ)   *
000400*---------------------------------------------------------------*
000500*   AUTOR ORIGINAL : N. BERGE                                   *
000600*   INSTALACION    : BANCO DEL SUR - CENTRO DE COMPUTOS         *
000700*   FEC.ESCRITURA  : 04/10/1988                                 *
000800*   FEC.COMPILAC.  :                                            *
000900*   SEGURIDAD      : USO INTERNO - SISTEMAS                     *
001000*---------------------------------------------------------------*
001100*   HISTORIA DE CAMBIOS                                         *
001200*---------------------------------------------------------------*
001300*   04/10/1988 NBE SOLIC.0147 - ALTA DEL PROGRAMA - BUSQUEDA    * NBE0147 
001400*                RANDOM DE TARJETA CONTRA MAESTRO VSAM.         * NBE0147 
001500*   19/02/1990 RBA SOLIC.0201 - SE AGREGAN LOS FILE STATUS      * RBA0201 
001600*                DE CLAVE DUPLICADA Y CLAVE NO ENCONTRADA.      * RBA0201 
001700*   30/12/1998 CPE SOLIC.0601 - REVISION AMBIENTE 2000, NO SE   * CPE0601 
001800*                DETECTAN CAMPOS DE FECHA EN ESTE PROGRAMA.     * CPE0601 
001900*   17/06/2023 SUR SOLIC.0733 - SE REEMPLAZA LA BUSQUEDA        * SUR0733 
002000*                RANDOM CONTRA EL MAESTRO DE TARJETAS POR UNA   * SUR0733 
002100*                TABLA DE CLIENTES EN MEMORIA, CLAVE POR        * SUR0733 
002200*                E-MAIL, QUE SE MANTIENE ENTRE LOS SUCESIVOS    * SUR0733 
002300*                CALL DE CARGTRAN DURANTE LA MISMA CORRIDA.     * SUR0733 
002400*                SI EL E-MAIL NO ESTA EN LA TABLA SE DA DE      * SUR0733 
002500*                ALTA EL CLIENTE CON EL PROXIMO ID SECUENCIAL.  * SUR0733 
002600*   24/06/2023 SUR SOLIC.0733 - SE AGREGA LA FUNCION DE         * SUR0733 
002700*                FINALIZACION QUE GRABA LA TABLA COMPLETA EN    * SUR0733 
002800*                EL ARCHIVO SAL-CLIENTES AL TERMINAR LA CARGA.  * SUR0733 
002900*   01/07/2023 SUR SOLIC.0733 - SE AGREGA EL CARTEL DE INICIO   * SUR0733 
003000*                CON FECHA Y HORA DE SISTEMA.                   * SUR0733 
003100*---------------------------------------------------------------*
003200
003300        IDENTIFICATION DIVISION.
003400        PROGRAM-ID. CLIBUSC.
003500        AUTHOR. N. BERGE.
003600        INSTALLATION. BANCO DEL SUR - CENTRO DE COMPUTOS.
003700        DATE-WRITTEN. 04/10/1988.
003800        DATE-COMPILED.
003900        SECURITY. USO INTERNO - SISTEMAS.
004000*---------------------------------------------------------------*
004100        ENVIRONMENT DIVISION.
004200        CONFIGURATION SECTION.
004300        SPECIAL-NAMES.
004400            C01 IS TOP-OF-FORM.
004500
004600        INPUT-OUTPUT SECTION.
004700
004800        FILE-CONTROL.
004900
005000        SELECT SAL-CLIENTES
005100            ASSIGN TO SAL-CLIENTES
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-CLIENTES.
005400*---------------------------------------------------------------*
005500        DATA DIVISION.
005600
005700        FILE SECTION.
005800
005900        FD SAL-CLIENTES.
006000            COPY CLIENTE.
006100*---------------------------------------------------------------*
006200        WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400*   TABLA DE CLIENTES EN MEMORIA - SE MANTIENE ENTRE LOS        *
006500*   SUCESIVOS CALL DE CARGTRAN DENTRO DE LA MISMA CORRIDA       *
006600*---------------------------------------------------------------*
006700        77 WS-CANT-CLIENTES           PIC 9(06)      COMP.
006800*---------------------------------------------------------------*
006900*   AREA AUXILIAR PARA GRABAR LA TABLA AL FINALIZAR,            *
007000*   REDEFINIDA SOBRE LA MISMA TABLA PARA BARRERLA POR INDICE    *
007100*---------------------------------------------------------------*
007200        77 WS-IDX-GRABAR              PIC 9(06)      COMP.
007300*---------------------------------------------------------------*
007400*   VARIABLES DE FILE STATUS                                    *
007500*---------------------------------------------------------------*
007600        01 FS-STATUS.
007700           05 FS-CLIENTES               PIC X(02).
007800              88 FS-CLIENTES-OK                   VALUE '00'.
007900              88 FS-CLIENTES-EOF                  VALUE '10'.
008000*---------------------------------------------------------------*
008100*   TABLA DE CLIENTES EN MEMORIA                                *
008200*---------------------------------------------------------------*
008300        01 WS-TABLA-CLIENTES.
008400           05 WS-TAB-CLIENTE OCCURS 9999 TIMES
008500                                INDEXED BY WS-CLI-IDX.
008600              10 WS-TAB-ID-CLIENTE     PIC 9(06).
008700              10 WS-TAB-NOMBRE         PIC X(30).
008800              10 WS-TAB-EMAIL          PIC X(40).
008900*---------------------------------------------------------------*
009000*   FECHA Y HORA DE SISTEMA PARA EL CARTEL DE INICIO            *
009100*---------------------------------------------------------------*
009200        01 WS-FECHA-SISTEMA           PIC 9(06).
009300        01 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
009400           05 WS-FEC-SIS-AA            PIC 9(02).
009500           05 WS-FEC-SIS-MM            PIC 9(02).
009600           05 WS-FEC-SIS-DD            PIC 9(02).
009700        01 WS-HORA-SISTEMA            PIC 9(08).
009800        01 WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
009900           05 WS-HOR-SIS-HH            PIC 9(02).
010000           05 WS-HOR-SIS-MM            PIC 9(02).
010100           05 WS-HOR-SIS-SS            PIC 9(02).
010200           05 WS-HOR-SIS-CC            PIC 9(02).
010300*---------------------------------------------------------------*
010400        LINKAGE SECTION.
010500*---------------------------------------------------------------*
010600        01 LK-ENTRADA.
010700           05 LK-FUNCION-I             PIC X(01).
010800              88 LK-FUNC-RESOLVER                VALUE 'R'.
010900              88 LK-FUNC-FINALIZAR               VALUE 'F'.
011000           05 LK-EMAIL-I               PIC X(40).
011100           05 LK-NOMBRE-I              PIC X(30).
011200        01 LK-SALIDA.
011300           05 LK-ID-CLIENTE-O          PIC 9(06).
011400           05 LK-CLIENTE-ALTA-O        PIC X(01).
011500              88 LK-CLIENTE-ES-NUEVO             VALUE 'S'.
011600              88 LK-CLIENTE-YA-EXISTIA           VALUE 'N'.
011700*---------------------------------------------------------------*
011800        PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
011900*---------------------------------------------------------------*
012000        0000-PRINCIPAL.
012100            ACCEPT WS-FECHA-SISTEMA     FROM DATE.
012200            ACCEPT WS-HORA-SISTEMA      FROM TIME.
012300            DISPLAY 'CLIBUSC - RESOLUCION DE CLIENTES - '
012400                     WS-FEC-SIS-DD '/' WS-FEC-SIS-MM '/'
012500                     WS-FEC-SIS-AA ' ' WS-HOR-SIS-HH ':'
012600                     WS-HOR-SIS-MM.
012700            EVALUATE TRUE
012800                WHEN LK-FUNC-RESOLVER
012900                     PERFORM 1000-RESOLVER-CLIENTE
013000                        THRU 1000-RESOLVER-CLIENTE-FIN
013100                WHEN LK-FUNC-FINALIZAR
013200                     PERFORM 3000-FINALIZAR-PROGRAMA
013300                        THRU 3000-FINALIZAR-PROGRAMA-FIN
013400                WHEN OTHER
013500                     DISPLAY 'CLIBUSC: FUNCION NO RECONOCIDA: '
013600                                                    LK-FUNCION-I
013700            END-EVALUATE.
013800            GOBACK.
013900*---------------------------------------------------------------*
014000*   1000-RESOLVER-CLIENTE - BUSCA EL E-MAIL EN LA TABLA Y,      * SUR0733 
014100*   SI NO EXISTE, DA DE ALTA AL CLIENTE CON EL PROXIMO ID.      * SUR0733 
014200*---------------------------------------------------------------*
014300        1000-RESOLVER-CLIENTE.
014400            SET LK-CLIENTE-YA-EXISTIA   TO TRUE.
014500            SET WS-CLI-IDX              TO 1.
014600            IF WS-CANT-CLIENTES = 0
014700                GO TO 1050-ALTA-CLIENTE.
014800
014900            SEARCH WS-TAB-CLIENTE
015000                AT END
015100                    GO TO 1050-ALTA-CLIENTE
015200                WHEN WS-TAB-EMAIL (WS-CLI-IDX) = LK-EMAIL-I
015300                    MOVE WS-TAB-ID-CLIENTE (WS-CLI-IDX)
015400                                        TO LK-ID-CLIENTE-O
015500                    GO TO 1000-RESOLVER-CLIENTE-FIN
015600            END-SEARCH.
015700        1050-ALTA-CLIENTE.
015800            ADD 1 TO WS-CANT-CLIENTES.
015900            SET WS-CLI-IDX              TO WS-CANT-CLIENTES.
016000            MOVE WS-CANT-CLIENTES       TO WS-TAB-ID-CLIENTE
016100                                           (WS-CLI-IDX).
016200            MOVE LK-NOMBRE-I            TO WS-TAB-NOMBRE
016300                                           (WS-CLI-IDX).
016400            MOVE LK-EMAIL-I             TO WS-TAB-EMAIL
016500                                           (WS-CLI-IDX).
016600            MOVE WS-CANT-CLIENTES       TO LK-ID-CLIENTE-O.
016700            SET LK-CLIENTE-ES-NUEVO     TO TRUE.
016800        1000-RESOLVER-CLIENTE-FIN.
016900            EXIT.
017000*---------------------------------------------------------------*
017100*   3000-FINALIZAR-PROGRAMA - GRABA LA TABLA COMPLETA DE        * SUR0733 
017200*   CLIENTES EN EL ARCHIVO SECUENCIAL DE SALIDA.                * SUR0733 
017300*---------------------------------------------------------------*
017400        3000-FINALIZAR-PROGRAMA.
017500            OPEN OUTPUT SAL-CLIENTES.
017600            IF NOT FS-CLIENTES-OK
017700                DISPLAY 'ERROR AL ABRIR SAL-CLIENTES: '
017800                                               FS-CLIENTES
017900                GO TO 3000-FINALIZAR-PROGRAMA-FIN.
018000
018100            PERFORM 3100-GRABAR-UN-CLIENTE
018200               THRU 3100-GRABAR-UN-CLIENTE-FIN
018300                    VARYING WS-IDX-GRABAR FROM 1 BY 1
018400                    UNTIL WS-IDX-GRABAR > WS-CANT-CLIENTES.
018500
018600            CLOSE SAL-CLIENTES.
018700        3000-FINALIZAR-PROGRAMA-FIN.
018800            EXIT.
018900*---------------------------------------------------------------*
019000*   3100-GRABAR-UN-CLIENTE - PASA UNA FILA DE LA TABLA AL       * SUR0733 
019100*   RENGLON DEL ARCHIVO Y LO ESCRIBE.                           * SUR0733 
019200*---------------------------------------------------------------*
019300        3100-GRABAR-UN-CLIENTE.
019400            MOVE SPACES                 TO WS-CLI-REG-ALFA.
019500            MOVE WS-TAB-ID-CLIENTE (WS-IDX-GRABAR)
019600                                TO WS-CLI-ID-CLIENTE.
019700            MOVE WS-TAB-NOMBRE (WS-IDX-GRABAR)
019800                                TO WS-CLI-NOMBRE.
019900            MOVE WS-TAB-EMAIL (WS-IDX-GRABAR)
020000                                TO WS-CLI-EMAIL.
020100            WRITE WS-CLI-REG.
020200        3100-GRABAR-UN-CLIENTE-FIN.
020300            EXIT.
