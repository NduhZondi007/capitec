000100*----------------------------------------------------------------*
000200*   BANCO DEL SUR - GERENCIA DE SISTEMAS                         *
000300*   COPY TRANSAC - RENGLON CSV DE CONSUMOS Y CONSUMO ENRIQUECIDO *
000400*----------------------------------------------------------------*
000500    01  WS-TRN-LINEA                        PIC X(200).
000600*----------------------------------------------------------------*
000700*   CAMPOS PARTIDOS DEL RENGLON CSV (UNSTRING POR COMA)          *
000800*----------------------------------------------------------------*
000900    01  WS-CSV-CAMPOS.
001000        05  WS-CSV-CANT-CAMPOS              PIC 9(02)      COMP.
001100        05  WS-CSV-EXTERNAL-ID              PIC X(12).
001200        05  WS-CSV-NOMBRE                   PIC X(30).
001300        05  WS-CSV-EMAIL                    PIC X(40).
001400        05  WS-CSV-TIMESTAMP                PIC X(19).
001500        05  WS-CSV-DESCRIPCION              PIC X(40).
001600        05  WS-CSV-COMERCIO                 PIC X(30).
001700        05  WS-CSV-MCC                      PIC X(04).
001800        05  WS-CSV-IMPORTE-ALFA             PIC X(15).
001900        05  WS-CSV-CATEGORIA-ALFA           PIC X(15).
002000        05  FILLER                          PIC X(05).
002100*----------------------------------------------------------------*
002200*   WS-CSV-IMPORTE-ALFA SE VALIDA EN 2450-VALIDAR-IMPORTE POR    *
002300*   UNSTRING SOBRE EL PUNTO DECIMAL (NO SE REDONDEA EL IMPORTE)  *
002400*----------------------------------------------------------------*
002500*   LAYOUT DEL CONSUMO ENRIQUECIDO - SALIDA DE CARGTRAN,         *
002600*   ENTRADA DE TRNRESUM                                          *
002700*----------------------------------------------------------------*
002800    01  WS-ENR-REG.
002900        05  WS-ENR-ID-TRANSACCION           PIC 9(09).
003000        05  WS-ENR-EXTERNAL-ID              PIC X(12).
003100        05  WS-ENR-ID-CLIENTE               PIC 9(06).
003200        05  WS-ENR-FECHA                    PIC 9(08).
003300        05  WS-ENR-HORA                     PIC 9(06).
003400        05  WS-ENR-DESCRIPCION              PIC X(40).
003500        05  WS-ENR-COMERCIO                 PIC X(30).
003600        05  WS-ENR-MCC                      PIC X(04).
003700        05  WS-ENR-IMPORTE                  PIC S9(09)V9(02).
003800        05  WS-ENR-CATEGORIA                PIC X(15).
003900        05  FILLER                          PIC X(04).
004000*----------------------------------------------------------------*
004100*   TABLA FIJA DE LAS ONCE CATEGORIAS VALIDAS, CARGADA POR       *
004200*   REDEFINICION DE ONCE FILLER CON VALUE. EL ORDEN DE CARGA ES  *
004300*   EL ORDEN EN QUE SE IMPRIME EL DETALLE DE RUBROS EN TRNRESUM  *
004400*----------------------------------------------------------------*
004500    01  WS-CAT-TABLA-INIC.
004600        05  FILLER                PIC X(15) VALUE 'FOOD'.
004700        05  FILLER                PIC X(15) VALUE 'TRANSPORT'.
004800        05  FILLER                PIC X(15) VALUE 'UTILITIES'.
004900        05  FILLER                PIC X(15) VALUE 'ENTERTAINMENT'.
005000        05  FILLER                PIC X(15) VALUE 'SHOPPING'.
005100        05  FILLER                PIC X(15) VALUE 'HEALTHCARE'.
005200        05  FILLER                PIC X(15) VALUE 'COMMUNICATION'.
005300        05  FILLER                PIC X(15) VALUE 'EDUCATION'.
005400        05  FILLER                PIC X(15) VALUE 'TRAVEL'.
005500        05  FILLER                PIC X(15) VALUE 'INCOME'.
005600        05  FILLER                PIC X(15) VALUE 'OTHER'.
005700    01  WS-TABLA-CATEGORIAS REDEFINES WS-CAT-TABLA-INIC.
005800        05  WS-CAT-ENTRADA OCCURS 11 TIMES
005900                            INDEXED BY WS-CAT-IDX.
006000            10  WS-CAT-NOMBRE                PIC X(15).
