000100*----------------------------------------------------------------*
000200*   BANCO DEL SUR - GERENCIA DE SISTEMAS                         *
000300*   COPY RESUMEN - RENGLON DE IMPRESION DEL RESUMEN DE GASTOS    *
000400*----------------------------------------------------------------*
000500    01  WS-SALIDA-RESUMEN.
000600      05 WS-REP-SEPARADOR          PIC X(80) VALUE ALL '-'.
000700
000800      05 WS-REP-NUMERALES          PIC X(80) VALUE ALL '#'.
000900
001000      05 WS-REP-ENCABEZADO-CLIENTE.
001100        10 FILLER                  PIC X(09) VALUE 'CLIENTE: '.
001200        10 WS-REP-ENC-ID-CLIENTE   PIC 9(06).
001300        10 FILLER                  PIC X(05) VALUE SPACES.
001400        10 FILLER                  PIC X(09) VALUE 'PERIODO: '.
001500        10 WS-REP-ENC-PERIODO      PIC X(30).
001600        10 FILLER                  PIC X(21) VALUE SPACES.
001700
001800      05 WS-REP-DETALLE-CATEGORIA.
001900        10 FILLER                  PIC X(04) VALUE SPACES.
002000        10 WS-REP-DET-CATEGORIA    PIC X(15).
002100        10 FILLER                  PIC X(05) VALUE SPACES.
002200        10 WS-REP-DET-IMPORTE      PIC ZZZ,ZZZ,ZZ9.99-.
002300        10 FILLER                  PIC X(41) VALUE SPACES.
002400
002500      05 WS-REP-TOTAL-CLIENTE.
002600        10 FILLER                  PIC X(04) VALUE SPACES.
002700        10 FILLER                  PIC X(15)
002800               VALUE 'TOTAL CLIENTE:'.
002900        10 WS-REP-TOT-IMPORTE-CLI  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003000        10 FILLER                  PIC X(05) VALUE SPACES.
003100        10 FILLER                  PIC X(15)
003200               VALUE 'CATEGORIA TOP:'.
003300        10 FILLER                  PIC X(01) VALUE SPACE.
003400        10 WS-REP-TOT-TOP-CLI      PIC X(15).
003500        10 FILLER                  PIC X(07) VALUE SPACES.
003600
003700      05 WS-REP-TITULO-GENERAL.
003800        10 FILLER                  PIC X(28)
003900               VALUE 'RESUMEN GENERAL - PERIODO: '.
004000        10 WS-REP-GRAL-PERIODO     PIC X(30).
004100        10 FILLER                  PIC X(22) VALUE SPACES.
004200
004300      05 WS-REP-DETALLE-CATEGORIA-GRAL.
004400        10 FILLER                  PIC X(04) VALUE SPACES.
004500        10 WS-REP-DETG-CATEGORIA   PIC X(15).
004600        10 FILLER                  PIC X(05) VALUE SPACES.
004700        10 WS-REP-DETG-IMPORTE     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
004800        10 FILLER                  PIC X(35) VALUE SPACES.
004900
005000      05 WS-REP-TOTAL-GENERAL.
005100        10 FILLER                  PIC X(15)
005200               VALUE 'TOTAL GENERAL:'.
005300        10 WS-REP-TOT-IMPORTE-GRAL PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
005400        10 FILLER                  PIC X(05) VALUE SPACES.
005500        10 FILLER                  PIC X(15)
005600               VALUE 'CATEGORIA TOP:'.
005700        10 FILLER                  PIC X(01) VALUE SPACE.
005800        10 WS-REP-TOT-TOP-GRAL     PIC X(15).
005900        10 FILLER                  PIC X(08) VALUE SPACES.
006000
006100      05 WS-REP-TITULO-TOP-GASTADORES.
006200        10 FILLER                  PIC X(12) VALUE 'TOP '.
006300        10 WS-REP-TOP-CANTIDAD     PIC ZZ9.
006400        10 FILLER                  PIC X(18)
006500               VALUE ' CLIENTES POR GASTO'.
006600        10 FILLER                  PIC X(47) VALUE SPACES.
006700
006800      05 WS-REP-DETALLE-GASTADOR.
006900        10 FILLER                  PIC X(04) VALUE SPACES.
007000        10 FILLER                  PIC X(10) VALUE 'CLIENTE: '.
007100        10 WS-REP-GAST-ID-CLIENTE  PIC 9(06).
007200        10 FILLER                  PIC X(05) VALUE SPACES.
007300        10 FILLER                  PIC X(09) VALUE 'GASTO: '.
007400        10 WS-REP-GAST-IMPORTE     PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
007500        10 FILLER                  PIC X(28) VALUE SPACES.
007600
007700      05 WS-REP-LINEA-BLANCO       PIC X(80) VALUE SPACES.
