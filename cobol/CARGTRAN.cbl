000100*   BANCO DEL SUR - GERENCIA DE SISTEMAS                        *
000200*   CARGTRAN - CARGA Y CATEGORIZACION DE CONSUMOS DESDE EL      *
000300*   ARCHIVO PLANO DE MOVIMIENTOS (EX-PROCESO DE CONSUMOS DE     *
000400*   TARJETA, AMPLIADO A TODO MEDIO DE COBRO EN 2023).           *
000500*---------------------------------------------------------------*
000600*   AUTOR ORIGINAL : C. PERDIGUERA                              *
000700*   INSTALACION    : BANCO DEL SUR - CENTRO DE COMPUTOS         *
000800*   FEC.ESCRITURA  : 15/03/1987                                 *
000900*   FEC.COMPILAC.  :                                            *
001000*   SEGURIDAD      : USO INTERNO - SISTEMAS                     *
001100*---------------------------------------------------------------*
001200*   HISTORIA DE CAMBIOS                                         *
001300*   15/03/1987 CPE SOLIC.0055 - ALTA DEL PROGRAMA - CARGA DE    *  CPE0055
001400*                CONSUMOS DE TARJETA CONTRA MAESTRO DE TARJETAS *  CPE0055
001500*                Y ARMADO DEL RESUMEN POR TARJETA.              *  CPE0055
001600*   02/08/1989 NBE SOLIC.0166 - SE AGREGA EL CONTROL DE CAMBIO  *  NBE0166
001700*                DE MONEDA (ARS/USD) AL ARMAR EL RESUMEN.       *  NBE0166
001800*   11/05/1991 RGA SOLIC.0287 - SE AGREGA EL CALCULO DEL PAGO   *  RGA0287
001900*                MINIMO Y EL DESCUENTO POR PRONTO PAGO.         *  RGA0287
002000*   23/09/1994 CPE SOLIC.0405 - SE AGREGA EL ARCHIVO DE ERRORES *  CPE0405
002100*                PARA LOS CONSUMOS RECHAZADOS POR VALIDACION.   *  CPE0405
002200*   30/11/1998 RBA SOLIC.0599 - REVISION AMBIENTE 2000 SOBRE    *  RBA0599
002300*                LOS CAMPOS DE FECHA DEL ARCHIVO DE CONSUMOS.   *  RBA0599
002400*   03/02/2023 SUR SOLIC.0733 - REEMPLAZO INTEGRAL DEL ARCHIVO  *  SUR0733
002500*                DE ENTRADA: DEJA DE LEER EL PLANO DE CONSUMOS  *  SUR0733
002600*                DE TARJETA Y PASA A LEER UN PLANO DE           *  SUR0733
002700*                MOVIMIENTOS EN FORMATO CSV CON ENCABEZADO,     *  SUR0733
002800*                PARTIDO POR UNSTRING.                          *  SUR0733
002900*   10/02/2023 SUR SOLIC.0733 - SE ELIMINA LA BUSQUEDA CONTRA   *  SUR0733
003000*                EL MAESTRO DE TARJETAS (MAESTARJ); EL CLIENTE  *  SUR0733
003100*                SE RESUELVE POR E-MAIL CONTRA CLIBUSC, QUE LO  *  SUR0733
003200*                DA DE ALTA EN EL PRIMER MOVIMIENTO.            *  SUR0733
003300*   17/02/2023 SUR SOLIC.0733 - CLVALFEC PASA A VALIDAR FECHA Y *  SUR0733
003400*                HORA COMPLETA DEL MOVIMIENTO (ANTES SOLO LA    *  SUR0733
003500*                FECHA DE CONSUMO).                             *  SUR0733
003600*   24/02/2023 SUR SOLIC.0733 - SE ELIMINA EL ARMADO DE RESUMEN *  SUR0733
003700*                POR TARJETA, EL CALCULO DE PAGO MINIMO Y EL    *  SUR0733
003800*                CAMBIO DE MONEDA (PASAN A TRNRESUM). ESTE      *  SUR0733
003900*                PROGRAMA SOLO CARGA Y CATEGORIZA MOVIMIENTOS.  *  SUR0733
004000*   03/03/2023 SUR SOLIC.0733 - SE AGREGA LA CATEGORIZACION DEL *  SUR0733
004100*                MOVIMIENTO, EXPLICITA O POR PALABRA CLAVE EN   *  SUR0733
004200*                DESCRIPCION/COMERCIO/RUBRO COMERCIAL (MCC), Y  *  SUR0733
004300*                LA GRABACION DEL MOVIMIENTO ENRIQUECIDO.       *  SUR0733
004400*   10/03/2023 CPE SOLIC.0738 - SE CORRIGE LA VALIDACION DEL    *  CPE0738
004500*                IMPORTE: EL PARSEO POR POSICION FIJA (SIGNO +  *  CPE0738
004600*                9 ENTEROS + PUNTO + 2 DECIMALES) RECHAZABA LOS *  CPE0738
004700*                IMPORTES SIN RELLENO DE CEROS EN EL PLANO DE   *  CPE0738
004800*                ENTRADA. SE REEMPLAZA POR UNSTRING SOBRE EL    *  CPE0738
004900*                PUNTO DECIMAL, CON PARTE ENTERA DE ANCHO       *  CPE0738
005000*                VARIABLE.                                      *  CPE0738
005100
005200         IDENTIFICATION DIVISION.
005300         PROGRAM-ID. CARGTRAN.
005400         AUTHOR. C. PERDIGUERA.
005500         INSTALLATION. BANCO DEL SUR - CENTRO DE COMPUTOS.
005600         DATE-WRITTEN. 15/03/1987.
005700         DATE-COMPILED.
005800         SECURITY. USO INTERNO - SISTEMAS.
005900*---------------------------------------------------------------*
006000         ENVIRONMENT DIVISION.
006100         CONFIGURATION SECTION.
006200         SPECIAL-NAMES.
006300             C01 IS TOP-OF-FORM.
006400
006500         INPUT-OUTPUT SECTION.
006600
006700         FILE-CONTROL.
006800
006900         SELECT ENT-TRANCSV
007000             ASSIGN TO ENT-TRANCSV
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS FS-TRANCSV.
007300
007400         SELECT SAL-ENRIQUECIDAS
007500             ASSIGN TO SAL-ENRIQUECIDAS
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS FS-ENRIQUECIDAS.
007800
007900         SELECT SAL-ERRORES
008000             ASSIGN TO SAL-ERRORES
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS FS-ERRORES.
008300*---------------------------------------------------------------*
008400         DATA DIVISION.
008500
008600         FILE SECTION.
008700
008800*   RENGLON CSV DE ENTRADA, ANCHO MAXIMO PREVISTO               *
008900         FD  ENT-TRANCSV.
009000         01  WS-ENT-TRANCSV                  PIC X(200).
009100
009200*   RENGLON DEL MOVIMIENTO ENRIQUECIDO DE SALIDA, MISMOS        *
009300*   CAMPOS QUE WS-ENR-REG (COPY TRANSAC) PERO PROPIOS DE        *
009400*   ESTE FD PARA NO DUPLICAR NOMBRES CON LA WORKING-STORAGE     *
009500         FD  SAL-ENRIQUECIDAS.
009600         01  WS-SAL-ENRIQUECIDAS.
009700             05  WS-SEN-ID-TRANSACCION       PIC 9(09).
009800             05  WS-SEN-EXTERNAL-ID          PIC X(12).
009900             05  WS-SEN-ID-CLIENTE           PIC 9(06).
010000             05  WS-SEN-FECHA                PIC 9(08).
010100             05  WS-SEN-HORA                 PIC 9(06).
010200             05  WS-SEN-DESCRIPCION          PIC X(40).
010300             05  WS-SEN-COMERCIO             PIC X(30).
010400             05  WS-SEN-MCC                  PIC X(04).
010500             05  WS-SEN-IMPORTE              PIC S9(09)V9(02).
010600             05  WS-SEN-CATEGORIA            PIC X(15).
010700             05  FILLER                      PIC X(04).
010800*   AREA ALFA PARA BLANQUEAR EL RENGLON ANTES DE ARMARLO        *  SUR0733
010900         01  WS-SAL-ENR-ALFA REDEFINES WS-SAL-ENRIQUECIDAS
011000                                         PIC X(145).
011100
011200*   RENGLON DEL REGISTRO DE ERRORES: ECO DEL RENGLON CRUDO      *
011300*   MAS EL CODIGO Y LA DESCRIPCION DEL MOTIVO DE RECHAZO        *
011400         FD  SAL-ERRORES.
011500         01  WS-SAL-ERRORES.
011600             05  WS-SAL-ERR-REG              PIC X(200).
011700             05  WS-SAL-ERR-COD              PIC X(20).
011800             05  WS-SAL-ERR-DES              PIC X(40).
011900             05  FILLER                      PIC X(04).
012000*   AREA ALFA PARA BLANQUEAR EL RENGLON DE ERROR                *  SUR0733
012100         01  WS-SAL-ERR-ALFA REDEFINES WS-SAL-ERRORES
012200                                         PIC X(264).
012300*---------------------------------------------------------------*
012400         WORKING-STORAGE SECTION.
012500*   SWITCHES DE CONTROL DE LECTURA                              *
012600         77  WS-SW-HEADER                PIC X(01) VALUE 'N'.
012700             88  WS-HEADER-YA-LEIDO              VALUE 'S'.
012800             88  WS-HEADER-PENDIENTE             VALUE 'N'.
012900         77  WS-SW-IMPORTE               PIC X(01) VALUE 'S'.
013000             88  WS-IMPORTE-OK                    VALUE 'S'.
013100             88  WS-IMPORTE-MAL                   VALUE 'N'.
013200*---------------------------------------------------------------*
013300*   AREA DE TEXTO PARA LA CATEGORIZACION POR PALABRA CLAVE      *  SUR0733
013400         77  WS-CAT-MAYUS                PIC X(15).
013500         77  WS-TEXTO-CATEGORIZAR        PIC X(80).
013600         77  WS-CONT-PALABRA             PIC 9(04) COMP.
013700*---------------------------------------------------------------*
013800*   DESGLOSE DEL IMPORTE ALFA POR UNSTRING SOBRE EL PUNTO       *  CPE0738
013900*   DECIMAL (ADMITE ENTERO DE ANCHO VARIABLE, SIN RELLENO       *  CPE0738
014000*   DE CEROS EN EL ARCHIVO DE ENTRADA)                          *  CPE0738
014100         77  WS-IMP-SIGNO                PIC X(01).
014200         77  WS-IMP-CANT-CAMPOS          PIC 9(02) COMP.
014300         77  WS-IMP-ENT-ALFA             PIC X(09)
014400                                              JUSTIFIED RIGHT.
014500         77  WS-IMP-DEC-ALFA             PIC X(02).
014600         77  WS-SW-IMP-DESBORDE          PIC X(01) VALUE 'N'.
014700             88  WS-IMP-DESBORDE                  VALUE 'S'.
014800             88  WS-IMP-SIN-DESBORDE              VALUE 'N'.
014900         01  WS-IMP-MAGNITUD-GRP.
015000             05  WS-IMP-MAGNITUD-ALFA    PIC X(14).
015100             05  FILLER                  PIC X(01).
015200*---------------------------------------------------------------*
015300*   RENGLON CSV PARTIDO EN CAMPOS, CONSUMO ENRIQUECIDO Y        *
015400*   TABLA FIJA DE LAS ONCE CATEGORIAS VALIDAS                   *
015500             COPY TRANSAC.
015600*---------------------------------------------------------------*
015700*   VARIABLES DE FILE STATUS                                    *
015800         01  FS-STATUS.
015900             05  FS-TRANCSV              PIC X(02).
016000                 88  FS-TRANCSV-OK                VALUE '00'.
016100                 88  FS-TRANCSV-EOF               VALUE '10'.
016200                 88  FS-TRANCSV-NFD                VALUE '35'.
016300             05  FS-ENRIQUECIDAS         PIC X(02).
016400                 88  FS-ENRIQUECIDAS-OK           VALUE '00'.
016500             05  FS-ERRORES              PIC X(02).
016600                 88  FS-ERRORES-OK                VALUE '00'.
016700             05  FILLER                  PIC X(02).
016800*---------------------------------------------------------------*
016900*   CONTADORES DE FIN DE CORRIDA                                *  SUR0733
017000         01  WS-CONTADORES.
017100             05  WS-CONT-CLIENTES-NUEVOS PIC 9(06) COMP
017200                                              VALUE ZERO.
017300             05  WS-CONT-TRANSACCIONES   PIC 9(09) COMP
017400                                              VALUE ZERO.
017500             05  WS-CONT-ERRORES         PIC 9(06) COMP
017600                                              VALUE ZERO.
017700             05  FILLER                  PIC X(02).
017800*---------------------------------------------------------------*
017900*   ARMADO DEL IMPORTE NUMERICO A PARTIR DE LOS CAMPOS          *  SUR0733
018000*   DESGLOSADOS EN 2450-VALIDAR-IMPORTE, POR REDEFINICION,      *  SUR0733
018100*   SIN FUNCIONES INTRINSECAS                                   *  SUR0733
018200         01  WS-IMPORTE-ARMADO-GRP.
018300             05  WS-IMP-A-SIGNO          PIC X(01).
018400             05  WS-IMP-A-ENTERO         PIC 9(09).
018500             05  WS-IMP-A-DECIMAL        PIC 9(02).
018600         01  WS-IMPORTE-ARMADO REDEFINES WS-IMPORTE-ARMADO-GRP
018700                                 PIC S9(09)V9(02)
018800                                 SIGN LEADING SEPARATE CHARACTER.
018900*   LINKAGE DE TRABAJO PARA EL CALL A CLIBUSC (RESOLUCION Y     *  SUR0733
019000*   ALTA DE CLIENTE POR E-MAIL)                                 *  SUR0733
019100         01  WS-CLI-ENTRADA.
019200             05  WS-CLI-FUNCION          PIC X(01).
019300                 88  WS-CLI-RESOLVER               VALUE 'R'.
019400                 88  WS-CLI-FINALIZAR              VALUE 'F'.
019500             05  WS-CLI-EMAIL-ENV        PIC X(40).
019600             05  WS-CLI-NOMBRE-ENV       PIC X(30).
019700         01  WS-CLI-SALIDA.
019800             05  WS-CLI-ID-CLIENTE-REC   PIC 9(06).
019900             05  WS-CLI-ALTA-REC         PIC X(01).
020000                 88  WS-CLI-ES-NUEVO               VALUE 'S'.
020100                 88  WS-CLI-YA-EXISTIA             VALUE 'N'.
020200*   LINKAGE DE TRABAJO PARA EL CALL A CLVALFEC (VALIDACION      *  SUR0733
020300*   DE FECHA Y HORA), MISMA FORMA QUE LK-VAL-FECHA              *  SUR0733
020400         01  WS-VAL-FECHA-ENV.
020500             05  WS-VAL-ENTRADA          PIC X(19).
020600             05  WS-VAL-SALIDA.
020700                 10  WS-VAL-VALIDACION-O PIC X(01).
020800                     88  WS-VAL-FECHA-VALIDA       VALUE 'S'.
020900                     88  WS-VAL-FECHA-INVALIDA     VALUE 'N'.
021000                 10  WS-VAL-FECHA-O      PIC 9(08).
021100                 10  WS-VAL-HORA-O       PIC 9(06).
021200                 10  WS-VAL-MOTIVO-ERROR-O.
021300                     15  WS-VAL-COD-ERROR-O  PIC X(20).
021400                     15  WS-VAL-DES-ERROR-O  PIC X(100).
021500*---------------------------------------------------------------*
021600         PROCEDURE DIVISION.
021700*---------------------------------------------------------------*
021800             PERFORM 1000-INICIAR-PROGRAMA
021900                THRU 1000-INICIAR-PROGRAMA-FIN.
022000
022100             PERFORM 2000-PROCESAR-PROGRAMA
022200                THRU 2000-PROCESAR-PROGRAMA-FIN
022300                     UNTIL FS-TRANCSV-EOF.
022400
022500             PERFORM 3000-FINALIZAR-PROGRAMA
022600                THRU 3000-FINALIZAR-PROGRAMA-FIN.
022700
022800             STOP RUN.
022900*---------------------------------------------------------------*
023000         1000-INICIAR-PROGRAMA.
023100
023200             PERFORM 1100-ABRIR-ARCHIVOS
023300                THRU 1100-ABRIR-ARCHIVOS-FIN.
023400
023500             PERFORM 1200-INICIALIZAR-VARIABLES
023600                THRU 1200-INICIALIZAR-VARIABLES-FIN.
023700
023800         1000-INICIAR-PROGRAMA-FIN.
023900             EXIT.
024000*---------------------------------------------------------------*
024100         1100-ABRIR-ARCHIVOS.
024200
024300             PERFORM 1110-ABRIR-ENT-TRANCSV
024400                THRU 1110-ABRIR-ENT-TRANCSV-FIN.
024500
024600             PERFORM 1120-ABRIR-SAL-ENRIQUECIDAS
024700                THRU 1120-ABRIR-SAL-ENRIQUECIDAS-FIN.
024800
024900             PERFORM 1130-ABRIR-SAL-ERRORES
025000                THRU 1130-ABRIR-SAL-ERRORES-FIN.
025100
025200         1100-ABRIR-ARCHIVOS-FIN.
025300             EXIT.
025400*---------------------------------------------------------------*
025500         1110-ABRIR-ENT-TRANCSV.
025600
025700             OPEN INPUT ENT-TRANCSV.
025800
025900             EVALUATE TRUE
026000                 WHEN FS-TRANCSV-OK
026100                      CONTINUE
026200                 WHEN FS-TRANCSV-NFD
026300                      DISPLAY 'NO SE ENCUENTRA EL PLANO DE '
026400                              'MOVIMIENTOS'
026500                      DISPLAY 'FILE STATUS: ' FS-TRANCSV
026600                      STOP RUN
026700                 WHEN OTHER
026800                      DISPLAY 'ERROR AL ABRIR EL PLANO DE '
026900                              'MOVIMIENTOS'
027000                      DISPLAY 'FILE STATUS: ' FS-TRANCSV
027100                      STOP RUN
027200             END-EVALUATE.
027300
027400         1110-ABRIR-ENT-TRANCSV-FIN.
027500             EXIT.
027600*---------------------------------------------------------------*
027700         1120-ABRIR-SAL-ENRIQUECIDAS.
027800
027900             OPEN OUTPUT SAL-ENRIQUECIDAS.
028000
028100             IF NOT FS-ENRIQUECIDAS-OK
028200                 DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE '
028300                         'ENRIQUECIDAS'
028400                 DISPLAY 'FILE STATUS: ' FS-ENRIQUECIDAS
028500                 STOP RUN
028600             END-IF.
028700
028800         1120-ABRIR-SAL-ENRIQUECIDAS-FIN.
028900             EXIT.
029000*---------------------------------------------------------------*
029100         1130-ABRIR-SAL-ERRORES.
029200
029300             OPEN OUTPUT SAL-ERRORES.
029400
029500             IF NOT FS-ERRORES-OK
029600                 DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'
029700                 DISPLAY 'FILE STATUS: ' FS-ERRORES
029800                 STOP RUN
029900             END-IF.
030000
030100         1130-ABRIR-SAL-ERRORES-FIN.
030200             EXIT.
030300*---------------------------------------------------------------*
030400         1200-INICIALIZAR-VARIABLES.
030500
030600             INITIALIZE WS-CONTADORES.
030700             SET WS-HEADER-PENDIENTE     TO TRUE.
030800             SET WS-IMPORTE-OK           TO TRUE.
030900
031000         1200-INICIALIZAR-VARIABLES-FIN.
031100             EXIT.
031200*---------------------------------------------------------------*
031300*   2000-PROCESAR-PROGRAMA - LEE UN RENGLON CSV Y, SI NO ES     *  SUR0733
031400*   ENCABEZADO NI RENGLON EN BLANCO, LO VALIDA Y LO CARGA       *  SUR0733
031500*---------------------------------------------------------------*
031600         2000-PROCESAR-PROGRAMA.
031700
031800             PERFORM 2200-LEER-TRANCSV
031900                THRU 2200-LEER-TRANCSV-FIN.
032000
032100             IF FS-TRANCSV-EOF
032200                 GO TO 2000-PROCESAR-PROGRAMA-FIN.
032300
032400             IF WS-HEADER-PENDIENTE
032500                 SET WS-HEADER-YA-LEIDO  TO TRUE
032600                 GO TO 2000-PROCESAR-PROGRAMA-FIN.
032700
032800             IF WS-ENT-TRANCSV = SPACES
032900                 GO TO 2000-PROCESAR-PROGRAMA-FIN.
033000
033100             PERFORM 2250-PARTIR-CAMPOS
033200                THRU 2250-PARTIR-CAMPOS-FIN.
033300
033400             IF WS-CSV-CANT-CAMPOS < 8
033500                 PERFORM 2260-ERROR-CAMPOS
033600                    THRU 2260-ERROR-CAMPOS-FIN
033700                 GO TO 2000-PROCESAR-PROGRAMA-FIN.
033800
033900             PERFORM 2300-RESOLVER-CLIENTE
034000                THRU 2300-RESOLVER-CLIENTE-FIN.
034100
034200             PERFORM 2400-VALIDAR-FECHA-HORA
034300                THRU 2400-VALIDAR-FECHA-HORA-FIN.
034400
034500             IF WS-VAL-FECHA-INVALIDA
034600                 PERFORM 2410-ERROR-FECHA
034700                    THRU 2410-ERROR-FECHA-FIN
034800                 GO TO 2000-PROCESAR-PROGRAMA-FIN.
034900
035000             PERFORM 2450-VALIDAR-IMPORTE
035100                THRU 2450-VALIDAR-IMPORTE-FIN.
035200
035300             IF WS-IMPORTE-MAL
035400                 PERFORM 2460-ERROR-IMPORTE
035500                    THRU 2460-ERROR-IMPORTE-FIN
035600                 GO TO 2000-PROCESAR-PROGRAMA-FIN.
035700
035800             PERFORM 2470-DETERMINAR-CATEGORIA
035900                THRU 2470-DETERMINAR-CATEGORIA-FIN.
036000
036100             PERFORM 2600-GRABAR-ENRIQUECIDA
036200                THRU 2600-GRABAR-ENRIQUECIDA-FIN.
036300
036400         2000-PROCESAR-PROGRAMA-FIN.
036500             EXIT.
036600*---------------------------------------------------------------*
036700         2200-LEER-TRANCSV.
036800
036900             READ ENT-TRANCSV.
037000
037100             EVALUATE TRUE
037200                 WHEN FS-TRANCSV-OK
037300                      CONTINUE
037400                 WHEN FS-TRANCSV-EOF
037500                      CONTINUE
037600                 WHEN OTHER
037700                      DISPLAY 'ERROR AL LEER EL PLANO DE '
037800                              'MOVIMIENTOS'
037900                      DISPLAY 'FILE STATUS: ' FS-TRANCSV
038000                      STOP RUN
038100             END-EVALUATE.
038200
038300         2200-LEER-TRANCSV-FIN.
038400             EXIT.
038500*---------------------------------------------------------------*
038600*   2250-PARTIR-CAMPOS - DESARMA EL RENGLON CSV POR COMA.       *  SUR0733
038700*   WS-CSV-CANT-CAMPOS QUEDA CON LA CANTIDAD DE CAMPOS          *  SUR0733
038800*   QUE EFECTIVAMENTE RECIBIERON DATO                           *  SUR0733
038900*---------------------------------------------------------------*
039000         2250-PARTIR-CAMPOS.
039100
039200             MOVE WS-ENT-TRANCSV         TO WS-TRN-LINEA.
039300             INITIALIZE WS-CSV-CAMPOS.
039400
039500             UNSTRING WS-TRN-LINEA DELIMITED BY ','
039600                 INTO WS-CSV-EXTERNAL-ID,
039700                      WS-CSV-NOMBRE,
039800                      WS-CSV-EMAIL,
039900                      WS-CSV-TIMESTAMP,
040000                      WS-CSV-DESCRIPCION,
040100                      WS-CSV-COMERCIO,
040200                      WS-CSV-MCC,
040300                      WS-CSV-IMPORTE-ALFA,
040400                      WS-CSV-CATEGORIA-ALFA
040500                 TALLYING IN WS-CSV-CANT-CAMPOS.
040600
040700         2250-PARTIR-CAMPOS-FIN.
040800             EXIT.
040900*---------------------------------------------------------------*
041000         2260-ERROR-CAMPOS.
041100
041200             MOVE SPACES                 TO WS-SAL-ERR-ALFA.
041300             MOVE WS-ENT-TRANCSV         TO WS-SAL-ERR-REG.
041400             MOVE 'CAMPOS-INSUF'         TO WS-SAL-ERR-COD.
041500             MOVE 'RENGLON CON MENOS DE OCHO CAMPOS'
041600                                         TO WS-SAL-ERR-DES.
041700
041800             PERFORM 2900-GRABAR-ERRORES
041900                THRU 2900-GRABAR-ERRORES-FIN.
042000
042100         2260-ERROR-CAMPOS-FIN.
042200             EXIT.
042300*---------------------------------------------------------------*
042400*   2300-RESOLVER-CLIENTE - RESUELVE EL ID DE CLIENTE POR       *  SUR0733
042500*   E-MAIL CONTRA LA TABLA EN MEMORIA DE CLIBUSC                *  SUR0733
042600*---------------------------------------------------------------*
042700         2300-RESOLVER-CLIENTE.
042800
042900             MOVE 'R'                    TO WS-CLI-FUNCION.
043000             MOVE WS-CSV-EMAIL           TO WS-CLI-EMAIL-ENV.
043100             MOVE WS-CSV-NOMBRE          TO WS-CLI-NOMBRE-ENV.
043200
043300             CALL 'CLIBUSC' USING WS-CLI-ENTRADA, WS-CLI-SALIDA.
043400
043500             IF WS-CLI-ES-NUEVO
043600                 ADD 1 TO WS-CONT-CLIENTES-NUEVOS.
043700
043800         2300-RESOLVER-CLIENTE-FIN.
043900             EXIT.
044000*---------------------------------------------------------------*
044100*   2400-VALIDAR-FECHA-HORA - DELEGA EN CLVALFEC EL PARSEO Y    *  SUR0733
044200*   LA VALIDACION COMPLETA DE FECHA Y HORA DEL MOVIMIENTO       *  SUR0733
044300*---------------------------------------------------------------*
044400         2400-VALIDAR-FECHA-HORA.
044500
044600             MOVE WS-CSV-TIMESTAMP       TO WS-VAL-ENTRADA.
044700
044800             CALL 'CLVALFEC' USING WS-VAL-FECHA-ENV.
044900
045000         2400-VALIDAR-FECHA-HORA-FIN.
045100             EXIT.
045200*---------------------------------------------------------------*
045300         2410-ERROR-FECHA.
045400
045500             MOVE SPACES                 TO WS-SAL-ERR-ALFA.
045600             MOVE WS-ENT-TRANCSV         TO WS-SAL-ERR-REG.
045700             MOVE WS-VAL-COD-ERROR-O     TO WS-SAL-ERR-COD.
045800             MOVE WS-VAL-DES-ERROR-O     TO WS-SAL-ERR-DES.
045900
046000             PERFORM 2900-GRABAR-ERRORES
046100                THRU 2900-GRABAR-ERRORES-FIN.
046200
046300         2410-ERROR-FECHA-FIN.
046400             EXIT.
046500*---------------------------------------------------------------*
046600*   2450-VALIDAR-IMPORTE - DESGLOSA EL IMPORTE ALFA POR EL      *  CPE0738
046700*   PUNTO DECIMAL (UNSTRING, ENTERO DE ANCHO VARIABLE) Y ARMA   *  CPE0738
046800*   EL IMPORTE NUMERICO CON SIGNO PARA EL RENGLON ENRIQUECIDO   *  CPE0738
046900*---------------------------------------------------------------*
047000         2450-VALIDAR-IMPORTE.
047100
047200             SET WS-IMPORTE-OK           TO TRUE.
047300             SET WS-IMP-SIN-DESBORDE     TO TRUE.
047400             MOVE SPACES                 TO WS-IMP-ENT-ALFA
047500                                            WS-IMP-DEC-ALFA.
047600             MOVE ZERO                   TO WS-IMP-CANT-CAMPOS.
047700
047800             IF WS-CSV-IMPORTE-ALFA (1:1) = '+' OR
047900                WS-CSV-IMPORTE-ALFA (1:1) = '-'
048000                 MOVE WS-CSV-IMPORTE-ALFA (1:1)  TO WS-IMP-SIGNO
048100                 MOVE WS-CSV-IMPORTE-ALFA (2:14)
048200                                          TO WS-IMP-MAGNITUD-ALFA
048300             ELSE
048400                 MOVE SPACE               TO WS-IMP-SIGNO
048500                 MOVE WS-CSV-IMPORTE-ALFA TO WS-IMP-MAGNITUD-ALFA.
048600
048700             UNSTRING WS-IMP-MAGNITUD-ALFA DELIMITED BY '.'
048800                 INTO WS-IMP-ENT-ALFA
048900                      WS-IMP-DEC-ALFA
049000                 TALLYING IN WS-IMP-CANT-CAMPOS
049100                 ON OVERFLOW
049200                     SET WS-IMP-DESBORDE  TO TRUE
049300             END-UNSTRING.
049400
049500             IF WS-IMP-DESBORDE
049600                OR WS-IMP-CANT-CAMPOS NOT = 2
049700                OR WS-IMP-ENT-ALFA = SPACES
049800                 SET WS-IMPORTE-MAL      TO TRUE
049900                 GO TO 2450-VALIDAR-IMPORTE-FIN.
050000
050100             INSPECT WS-IMP-ENT-ALFA
050200                     REPLACING LEADING SPACE BY ZERO.
050300
050400             IF WS-IMP-ENT-ALFA NOT NUMERIC OR
050500                WS-IMP-DEC-ALFA NOT NUMERIC
050600                 SET WS-IMPORTE-MAL      TO TRUE
050700                 GO TO 2450-VALIDAR-IMPORTE-FIN.
050800
050900             MOVE WS-IMP-SIGNO           TO WS-IMP-A-SIGNO.
051000             IF WS-IMP-A-SIGNO = SPACE
051100                 MOVE '+'                TO WS-IMP-A-SIGNO.
051200             MOVE WS-IMP-ENT-ALFA        TO WS-IMP-A-ENTERO.
051300             MOVE WS-IMP-DEC-ALFA        TO WS-IMP-A-DECIMAL.
051400
051500         2450-VALIDAR-IMPORTE-FIN.
051600             EXIT.
051700*---------------------------------------------------------------*
051800         2460-ERROR-IMPORTE.
051900
052000             MOVE SPACES                 TO WS-SAL-ERR-ALFA.
052100             MOVE WS-ENT-TRANCSV         TO WS-SAL-ERR-REG.
052200             MOVE 'IMPORTE-INVALIDO'     TO WS-SAL-ERR-COD.
052300             MOVE 'IMPORTE NO NUMERICO O MAL FORMADO'
052400                                         TO WS-SAL-ERR-DES.
052500
052600             PERFORM 2900-GRABAR-ERRORES
052700                THRU 2900-GRABAR-ERRORES-FIN.
052800
052900         2460-ERROR-IMPORTE-FIN.
053000             EXIT.
053100*---------------------------------------------------------------*
053200*   2470-DETERMINAR-CATEGORIA - SI LA CATEGORIA INFORMADA,      *  SUR0733
053300*   MAYUSCULIZADA, ES UNA DE LAS ONCE VALIDAS SE USA TAL        *  SUR0733
053400*   CUAL; SI NO, SE CATEGORIZA POR PALABRA CLAVE                *  SUR0733
053500*---------------------------------------------------------------*
053600         2470-DETERMINAR-CATEGORIA.
053700
053800             MOVE SPACES                 TO WS-CAT-MAYUS.
053900             MOVE WS-CSV-CATEGORIA-ALFA  TO WS-CAT-MAYUS.
054000             INSPECT WS-CAT-MAYUS CONVERTING
054100                 'abcdefghijklmnopqrstuvwxyz'
054200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
054300
054400             SET WS-CAT-IDX              TO 1.
054500             SEARCH WS-CAT-ENTRADA
054600                 AT END
054700                     PERFORM 2475-CATEGORIZAR-PALABRA-CLAVE
054800                        THRU 2475-CATEGORIZAR-PALABRA-CLAVE-FIN
054900                 WHEN WS-CAT-NOMBRE (WS-CAT-IDX) = WS-CAT-MAYUS
055000                     MOVE WS-CAT-NOMBRE (WS-CAT-IDX)
055100                                         TO WS-ENR-CATEGORIA
055200             END-SEARCH.
055300
055400         2470-DETERMINAR-CATEGORIA-FIN.
055500             EXIT.
055600*---------------------------------------------------------------*
055700*   2475-CATEGORIZAR-PALABRA-CLAVE - CONCATENA DESCRIPCION,     *  SUR0733
055800*   COMERCIO Y MCC, MINUSCULIZA Y BUSCA LAS PALABRAS CLAVE      *  SUR0733
055900*   DE CADA RUBRO EN EL ORDEN FIJADO POR NORMAS; EL PRIMER      *  SUR0733
056000*   RUBRO QUE COINCIDE ES EL QUE SE ASIGNA                      *  SUR0733
056100*---------------------------------------------------------------*
056200         2475-CATEGORIZAR-PALABRA-CLAVE.
056300
056400             MOVE SPACES TO WS-TEXTO-CATEGORIZAR.
056500             STRING WS-CSV-DESCRIPCION  DELIMITED BY SIZE
056600                    ' '                 DELIMITED BY SIZE
056700                    WS-CSV-COMERCIO     DELIMITED BY SIZE
056800                    ' '                 DELIMITED BY SIZE
056900                    WS-CSV-MCC          DELIMITED BY SIZE
057000                 INTO WS-TEXTO-CATEGORIZAR.
057100             INSPECT WS-TEXTO-CATEGORIZAR CONVERTING
057200                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
057300                 TO 'abcdefghijklmnopqrstuvwxyz'.
057400
057500             MOVE ZERO TO WS-CONT-PALABRA.
057600             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
057700                 FOR ALL 'grocery' ALL 'market' ALL 'supermarket'
057800                         ALL 'food' ALL 'restaurant' ALL 'cafe'
057900                         ALL 'coffee'.
058000             IF WS-CONT-PALABRA > 0
058100                 MOVE 'FOOD'             TO WS-ENR-CATEGORIA
058200                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
058300
058400             MOVE ZERO TO WS-CONT-PALABRA.
058500             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
058600                 FOR ALL 'uber' ALL 'taxi' ALL 'bus' ALL 'train'
058700                         ALL 'fuel' ALL 'gas station' ALL 'petrol'
058800                         ALL 'subway' ALL 'transport'.
058900             IF WS-CONT-PALABRA > 0
059000                 MOVE 'TRANSPORT'        TO WS-ENR-CATEGORIA
059100                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
059200
059300             MOVE ZERO TO WS-CONT-PALABRA.
059400             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
059500                 FOR ALL 'electric' ALL 'gas' ALL 'water'
059600                         ALL 'utility' ALL 'power' ALL 'energy'.
059700             IF WS-CONT-PALABRA > 0
059800                 MOVE 'UTILITIES'        TO WS-ENR-CATEGORIA
059900                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
060000
060100             MOVE ZERO TO WS-CONT-PALABRA.
060200             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
060300                 FOR ALL 'cinema' ALL 'movie' ALL 'netflix'
060400                         ALL 'theatre' ALL 'concert'
060500                         ALL 'entertainment' ALL 'game'.
060600             IF WS-CONT-PALABRA > 0
060700                 MOVE 'ENTERTAINMENT'    TO WS-ENR-CATEGORIA
060800                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
060900
061000             MOVE ZERO TO WS-CONT-PALABRA.
061100             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
061200                 FOR ALL 'shop' ALL 'store' ALL 'mall'
061300                         ALL 'clothes' ALL 'amazon'
061400                         ALL 'ecommerce' ALL 'retail'.
061500             IF WS-CONT-PALABRA > 0
061600                 MOVE 'SHOPPING'         TO WS-ENR-CATEGORIA
061700                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
061800
061900             MOVE ZERO TO WS-CONT-PALABRA.
062000             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
062100                 FOR ALL 'pharmacy' ALL 'doctor' ALL 'hospital'
062200                         ALL 'clinic' ALL 'medicine'
062300                         ALL 'dentist'.
062400             IF WS-CONT-PALABRA > 0
062500                 MOVE 'HEALTHCARE'       TO WS-ENR-CATEGORIA
062600                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
062700
062800             MOVE ZERO TO WS-CONT-PALABRA.
062900             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
063000                 FOR ALL 'phone' ALL 'internet' ALL 'cell'
063100                         ALL 'mobile' ALL 'telecom' ALL 'data'.
063200             IF WS-CONT-PALABRA > 0
063300                 MOVE 'COMMUNICATION'    TO WS-ENR-CATEGORIA
063400                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
063500
063600             MOVE ZERO TO WS-CONT-PALABRA.
063700             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
063800                 FOR ALL 'school' ALL 'university' ALL 'tuition'
063900                         ALL 'course' ALL 'college'
064000                         ALL 'education'.
064100             IF WS-CONT-PALABRA > 0
064200                 MOVE 'EDUCATION'        TO WS-ENR-CATEGORIA
064300                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
064400
064500             MOVE ZERO TO WS-CONT-PALABRA.
064600             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
064700                 FOR ALL 'flight' ALL 'airline' ALL 'hotel'
064800                         ALL 'travel' ALL 'air' ALL 'booking'
064900                         ALL 'airbnb'.
065000             IF WS-CONT-PALABRA > 0
065100                 MOVE 'TRAVEL'           TO WS-ENR-CATEGORIA
065200                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
065300
065400             MOVE ZERO TO WS-CONT-PALABRA.
065500             INSPECT WS-TEXTO-CATEGORIZAR TALLYING WS-CONT-PALABRA
065600                 FOR ALL 'salary' ALL 'payroll' ALL 'deposit'
065700                         ALL 'income' ALL 'bonus'.
065800             IF WS-CONT-PALABRA > 0
065900                 MOVE 'INCOME'           TO WS-ENR-CATEGORIA
066000                 GO TO 2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
066100
066200             MOVE 'OTHER'                TO WS-ENR-CATEGORIA.
066300
066400         2475-CATEGORIZAR-PALABRA-CLAVE-FIN.
066500             EXIT.
066600*---------------------------------------------------------------*
066700*   2600-GRABAR-ENRIQUECIDA - ARMA EL RENGLON ENRIQUECIDO Y     *  SUR0733
066800*   LO ESCRIBE EN EL ARCHIVO DE SALIDA                          *  SUR0733
066900*---------------------------------------------------------------*
067000         2600-GRABAR-ENRIQUECIDA.
067100
067200             ADD 1 TO WS-CONT-TRANSACCIONES.
067300
067400             MOVE SPACES                 TO WS-SAL-ENR-ALFA.
067500             MOVE WS-CONT-TRANSACCIONES  TO WS-ENR-ID-TRANSACCION.
067600             MOVE WS-CSV-EXTERNAL-ID     TO WS-ENR-EXTERNAL-ID.
067700             MOVE WS-CLI-ID-CLIENTE-REC  TO WS-ENR-ID-CLIENTE.
067800             MOVE WS-VAL-FECHA-O         TO WS-ENR-FECHA.
067900             MOVE WS-VAL-HORA-O          TO WS-ENR-HORA.
068000             MOVE WS-CSV-DESCRIPCION     TO WS-ENR-DESCRIPCION.
068100             MOVE WS-CSV-COMERCIO        TO WS-ENR-COMERCIO.
068200             MOVE WS-CSV-MCC             TO WS-ENR-MCC.
068300             MOVE WS-IMPORTE-ARMADO      TO WS-ENR-IMPORTE.
068400
068500             MOVE WS-ENR-ID-TRANSACCION  TO WS-SEN-ID-TRANSACCION.
068600             MOVE WS-ENR-EXTERNAL-ID     TO WS-SEN-EXTERNAL-ID.
068700             MOVE WS-ENR-ID-CLIENTE      TO WS-SEN-ID-CLIENTE.
068800             MOVE WS-ENR-FECHA           TO WS-SEN-FECHA.
068900             MOVE WS-ENR-HORA            TO WS-SEN-HORA.
069000             MOVE WS-ENR-DESCRIPCION     TO WS-SEN-DESCRIPCION.
069100             MOVE WS-ENR-COMERCIO        TO WS-SEN-COMERCIO.
069200             MOVE WS-ENR-MCC             TO WS-SEN-MCC.
069300             MOVE WS-ENR-IMPORTE         TO WS-SEN-IMPORTE.
069400             MOVE WS-ENR-CATEGORIA       TO WS-SEN-CATEGORIA.
069500
069600             WRITE WS-SAL-ENRIQUECIDAS.
069700
069800         2600-GRABAR-ENRIQUECIDA-FIN.
069900             EXIT.
070000*---------------------------------------------------------------*
070100         2900-GRABAR-ERRORES.
070200
070300             WRITE WS-SAL-ERRORES.
070400             ADD 1 TO WS-CONT-ERRORES.
070500
070600         2900-GRABAR-ERRORES-FIN.
070700             EXIT.
070800*---------------------------------------------------------------*
070900         3000-FINALIZAR-PROGRAMA.
071000
071100             PERFORM 3050-FINALIZAR-CLIENTES
071200                THRU 3050-FINALIZAR-CLIENTES-FIN.
071300
071400             PERFORM 3100-MOSTRAR-CONTADORES
071500                THRU 3100-MOSTRAR-CONTADORES-FIN.
071600
071700             PERFORM 3200-CERRAR-ARCHIVOS
071800                THRU 3200-CERRAR-ARCHIVOS-FIN.
071900
072000         3000-FINALIZAR-PROGRAMA-FIN.
072100             EXIT.
072200*---------------------------------------------------------------*
072300*   3050-FINALIZAR-CLIENTES - PIDE A CLIBUSC QUE GRABE LA       *  SUR0733
072400*   TABLA COMPLETA DE CLIENTES NUEVOS EN SAL-CLIENTES           *  SUR0733
072500*---------------------------------------------------------------*
072600         3050-FINALIZAR-CLIENTES.
072700
072800             MOVE 'F'                    TO WS-CLI-FUNCION.
072900             CALL 'CLIBUSC' USING WS-CLI-ENTRADA, WS-CLI-SALIDA.
073000
073100         3050-FINALIZAR-CLIENTES-FIN.
073200             EXIT.
073300*---------------------------------------------------------------*
073400         3100-MOSTRAR-CONTADORES.
073500
073600             DISPLAY '#CLIENTES NUEVOS: ' WS-CONT-CLIENTES-NUEVOS.
073700             DISPLAY '#TRANSACCIONES:   ' WS-CONT-TRANSACCIONES.
073800             DISPLAY '#ERRORES:         ' WS-CONT-ERRORES.
073900
074000         3100-MOSTRAR-CONTADORES-FIN.
074100             EXIT.
074200*---------------------------------------------------------------*
074300         3200-CERRAR-ARCHIVOS.
074400
074500             CLOSE ENT-TRANCSV
074600                   SAL-ENRIQUECIDAS
074700                   SAL-ERRORES.
074800
074900             IF NOT FS-TRANCSV-OK
075000                DISPLAY 'ERROR AL CERRAR EL PLANO DE '
075100                        'MOVIMIENTOS: ' FS-TRANCSV
075200             END-IF.
075300
075400             IF NOT FS-ENRIQUECIDAS-OK
075500                DISPLAY 'ERROR AL CERRAR EL ARCHIVO '
075600                        'ENRIQUECIDAS: ' FS-ENRIQUECIDAS
075700             END-IF.
075800
075900             IF NOT FS-ERRORES-OK
076000                DISPLAY 'ERROR AL CERRAR EL ARCHIVO DE ERRORES: '
076100                        FS-ERRORES
076200             END-IF.
076300
076400         3200-CERRAR-ARCHIVOS-FIN.
076500             EXIT.
