000100*---------------------------------------------------------------*
000200*   BANCO DEL SUR - GERENCIA DE SISTEMAS                        *
000300*   CLVALFEC - VALIDACION Y DESGLOSE DE FECHA/HORA DE TRANSAC.  *
000400*---------------------------------------------------------------*
000500*   AUTOR ORIGINAL : R. BALSIMELLI                              *
000600*   INSTALACION    : BANCO DEL SUR - CENTRO DE COMPUTOS         *
000700*   FEC.ESCRITURA  : 04/10/1988                                 *
000800*   FEC.COMPILAC.  :                                            *
000900*   SEGURIDAD      : USO INTERNO - SISTEMAS                     *
001000*---------------------------------------------------------------*
001100*   HISTORIA DE CAMBIOS                                         *
001200*---------------------------------------------------------------*
001300*   04/10/1988 RBA SOLIC.0147 - ALTA DEL PROGRAMA - VALIDA      * RBA0147 
001400*                DD/MM/AAAA RECIBIDO DESDE TP02EJ01 X LINKAGE.  * RBA0147 
001500*   11/05/1991 NBE SOLIC.0289 - SE AGREGA CONTROL DE            * NBE0289 
001600*                BISIESTO AL VALIDAR EL DIA DE FEBRERO.         * NBE0289 
001700*   23/09/1994 CPE SOLIC.0412 - SE CAMBIA EL MOTIVO DE ERROR    * CPE0412 
001800*                A DOS CAMPOS (CODIGO + DESCRIPCION LARGA).     * CPE0412 
001900*   30/12/1998 RGA SOLIC.0601 - REVISION AMBIENTE 2000, SE      * RGA0601 
002000*                CONFIRMA QUE EL ANIO ES DE CUATRO POSICIONES.  * RGA0601 
002100*   17/06/2023 SUR SOLIC.0733 - EL PROGRAMA SE AMPLIA PARA      * SUR0733 
002200*                RECIBIR LA FECHA-HORA COMPLETA DEL CONSUMO     * SUR0733 
002300*                (AAAA-MM-DD HH:MM:SS) EN VEZ DE SOLO FECHA,    * SUR0733 
002400*                Y DEVUELVE FECHA 9(08) Y HORA 9(06) ARMADAS    * SUR0733 
002500*                PARA EL CONSUMO ENRIQUECIDO DE CARGTRAN.       * SUR0733 
002600*   24/06/2023 SUR SOLIC.0733 - SE AGREGA VALIDACION DE HORA,   * SUR0733 
002700*                MINUTO Y SEGUNDO Y DE LOS SEPARADORES FIJOS.   * SUR0733 
002800*---------------------------------------------------------------*
002900
003000        IDENTIFICATION DIVISION.
003100        PROGRAM-ID. CLVALFEC.
003200        AUTHOR. R. BALSIMELLI.
003300        INSTALLATION. BANCO DEL SUR - CENTRO DE COMPUTOS.
003400        DATE-WRITTEN. 04/10/1988.
003500        DATE-COMPILED.
003600        SECURITY. USO INTERNO - SISTEMAS.
003700*---------------------------------------------------------------*
003800        ENVIRONMENT DIVISION.
003900        CONFIGURATION SECTION.
004000        SPECIAL-NAMES.
004100            C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300        DATA DIVISION.
004400        WORKING-STORAGE SECTION.
004500*---------------------------------------------------------------*
004600*   AREAS DE TRABAJO PARA CALCULAR EL ANIO BISIESTO Y EL        *
004700*   MAXIMO DIA DEL MES RECIBIDO                                 *
004800*---------------------------------------------------------------*
004900        77 WS-COCIENTE               PIC 9(06)      COMP.
005000        77 WS-RESTO-4                PIC 9(04)      COMP.
005100        77 WS-RESTO-100              PIC 9(04)      COMP.
005200        77 WS-RESTO-400              PIC 9(04)      COMP.
005300        77 WS-VAL-DIA-MAX            PIC 9(02)      COMP.
005400*---------------------------------------------------------------*
005500*   INDICADOR AUXILIAR DE VALIDACION                            *
005600*---------------------------------------------------------------*
005700        01 WS-VAR-AUX.
005800           05 WS-VALIDAR-DATOS          PIC X(01) VALUE SPACES.
005900              88 VALIDACION-OK                    VALUE 'S'.
006000              88 VALIDACION-NOTOK                 VALUE 'N'.
006100*---------------------------------------------------------------*
006200*   TABLA FIJA DE DIAS POR MES (SE AJUSTA FEBRERO SI ES         *
006300*   BISIESTO) CARGADA POR REDEFINICION DE DOCE FILLER-VALUE     *
006400*---------------------------------------------------------------*
006500        01 WS-TABLA-DIAS-INIC.
006600           05 FILLER                    PIC 9(02) VALUE 31.
006700           05 FILLER                    PIC 9(02) VALUE 28.
006800           05 FILLER                    PIC 9(02) VALUE 31.
006900           05 FILLER                    PIC 9(02) VALUE 30.
007000           05 FILLER                    PIC 9(02) VALUE 31.
007100           05 FILLER                    PIC 9(02) VALUE 30.
007200           05 FILLER                    PIC 9(02) VALUE 31.
007300           05 FILLER                    PIC 9(02) VALUE 31.
007400           05 FILLER                    PIC 9(02) VALUE 30.
007500           05 FILLER                    PIC 9(02) VALUE 31.
007600           05 FILLER                    PIC 9(02) VALUE 30.
007700           05 FILLER                    PIC 9(02) VALUE 31.
007800        01 WS-TABLA-DIAS REDEFINES WS-TABLA-DIAS-INIC.
007900           05 WS-DIAS-MES OCCURS 12 TIMES
008000                             INDEXED BY WS-MES-IDX  PIC 9(02).
008100*---------------------------------------------------------------*
008200*   BANDERA DE ANIO BISIESTO QUE ARMA 1100-CALCULAR-BISIESTO    *
008300*---------------------------------------------------------------*
008400        01 WS-CALCULO-BISIESTO.
008500           05 WS-ES-BISIESTO            PIC X(01) VALUE 'N'.
008600              88 ANIO-BISIESTO                    VALUE 'S'.
008700           05 FILLER                    PIC X(01).
008800*---------------------------------------------------------------*
008900*   AREAS PARA ARMAR FECHA Y HORA DE SALIDA POR                 *
009000*   REDEFINICION DE GRUPO (SIN FUNCIONES INTRINSECAS)           *
009100*---------------------------------------------------------------*
009200        01 WS-FECHA-ARMADA-GRP.
009300           05 WS-FEC-AAAA               PIC 9(04).
009400           05 WS-FEC-MM                 PIC 9(02).
009500           05 WS-FEC-DD                 PIC 9(02).
009600        01 WS-FECHA-ARMADA REDEFINES WS-FECHA-ARMADA-GRP
009700                                          PIC 9(08).
009800        01 WS-HORA-ARMADA-GRP.
009900           05 WS-HOR-HH                 PIC 9(02).
010000           05 WS-HOR-MI                 PIC 9(02).
010100           05 WS-HOR-SS                 PIC 9(02).
010200        01 WS-HORA-ARMADA REDEFINES WS-HORA-ARMADA-GRP
010300                                          PIC 9(06).
010400*---------------------------------------------------------------*
010500        LINKAGE SECTION.
010600*---------------------------------------------------------------*
010700*   LK-ENTRADA RECIBE LA FECHA-HORA 'AAAA-MM-DD HH:MM:SS' Y     *
010800*   SE REDEFINE PARA DESGLOSAR CADA COMPONENTE Y SEPARADOR      *
010900*---------------------------------------------------------------*
011000        01 LK-VAL-FECHA.
011100           05 LK-ENTRADA.
011200              10 LK-TIMESTAMP-I          PIC X(19).
011300           05 LK-FECHA-HORA-DESGL REDEFINES LK-ENTRADA.
011400              10 LK-AAAA-I               PIC 9(04).
011500              10 LK-SEP-1-I              PIC X(01).
011600              10 LK-MM-I                 PIC 9(02).
011700              10 LK-SEP-2-I              PIC X(01).
011800              10 LK-DD-I                 PIC 9(02).
011900              10 LK-SEP-3-I              PIC X(01).
012000              10 LK-HH-I                 PIC 9(02).
012100              10 LK-SEP-4-I              PIC X(01).
012200              10 LK-MI-I                 PIC 9(02).
012300              10 LK-SEP-5-I              PIC X(01).
012400              10 LK-SS-I                 PIC 9(02).
012500           05 LK-SALIDA.
012600              10 LK-VALIDACION-O         PIC X(01).
012700                 88 LK-FECHA-VALIDA               VALUE 'S'.
012800                 88 LK-FECHA-INVALIDA             VALUE 'N'.
012900              10 LK-FECHA-O              PIC 9(08).
013000              10 LK-HORA-O               PIC 9(06).
013100              10 LK-MOTIVO-ERROR-O.
013200                 15 LK-COD-ERROR-O       PIC X(20).
013300                 15 LK-DES-ERROR-O       PIC X(100).
013400*---------------------------------------------------------------*
013500        PROCEDURE DIVISION USING LK-VAL-FECHA.
013600*---------------------------------------------------------------*
013700        0000-PRINCIPAL.
013800            PERFORM 1000-VALIDAR-FECHA-HORA
013900               THRU 1000-VALIDAR-FECHA-HORA-EXIT.
014000            GOBACK.
014100*---------------------------------------------------------------*
014200*   1000-VALIDAR-FECHA-HORA - VALIDA FORMATO, SEPARADORES,      * SUR0733 
014300*   RANGOS Y ARMA FECHA/HORA NUMERICAS DE SALIDA.               * SUR0733 
014400*---------------------------------------------------------------*
014500        1000-VALIDAR-FECHA-HORA.
014600            SET VALIDACION-OK           TO TRUE.
014700            MOVE ZEROS                  TO LK-FECHA-O LK-HORA-O.
014800            MOVE SPACES                 TO LK-MOTIVO-ERROR-O.
014900
015000            IF LK-SEP-1-I NOT = '-' OR LK-SEP-2-I NOT = '-'
015100               OR LK-SEP-3-I NOT = SPACE
015200               OR LK-SEP-4-I NOT = ':' OR LK-SEP-5-I NOT = ':'
015300                SET VALIDACION-NOTOK    TO TRUE
015400                MOVE 'FORMATO-INVALIDO' TO LK-COD-ERROR-O
015500                MOVE 'LOS SEPARADORES DE LA FECHA-HORA NO'
015600                                        TO LK-DES-ERROR-O
015700                GO TO 1000-VALIDAR-FECHA-HORA-EXIT.
015800
015900            IF LK-AAAA-I NOT NUMERIC OR LK-MM-I NOT NUMERIC
016000               OR LK-DD-I NOT NUMERIC OR LK-HH-I NOT NUMERIC
016100               OR LK-MI-I NOT NUMERIC OR LK-SS-I NOT NUMERIC
016200                SET VALIDACION-NOTOK    TO TRUE
016300                MOVE 'FORMATO-INVALIDO' TO LK-COD-ERROR-O
016400                MOVE 'ALGUN COMPONENTE DE LA FECHA-HORA NO'
016500                                        TO LK-DES-ERROR-O
016600                GO TO 1000-VALIDAR-FECHA-HORA-EXIT.
016700
016800            IF LK-MM-I < 1 OR LK-MM-I > 12
016900                SET VALIDACION-NOTOK    TO TRUE
017000                MOVE 'MES-INVALIDO'     TO LK-COD-ERROR-O
017100                MOVE 'EL MES DEBE ESTAR ENTRE 01 Y 12.'
017200                                        TO LK-DES-ERROR-O
017300                GO TO 1000-VALIDAR-FECHA-HORA-EXIT.
017400
017500            IF LK-HH-I > 23 OR LK-MI-I > 59 OR LK-SS-I > 59
017600                SET VALIDACION-NOTOK    TO TRUE
017700                MOVE 'HORA-INVALIDA'    TO LK-COD-ERROR-O
017800                MOVE 'LA HORA, MINUTO O SEGUNDO ESTA FUERA'
017900                                        TO LK-DES-ERROR-O
018000                GO TO 1000-VALIDAR-FECHA-HORA-EXIT.
018100
018200            PERFORM 1100-CALCULAR-BISIESTO
018300               THRU 1100-CALCULAR-BISIESTO-EXIT.
018400
018500            SET WS-MES-IDX              TO LK-MM-I.
018600            MOVE WS-DIAS-MES (WS-MES-IDX) TO WS-VAL-DIA-MAX.
018700            IF LK-MM-I = 02 AND ANIO-BISIESTO
018800                MOVE 29                 TO WS-VAL-DIA-MAX.
018900
019000            IF LK-DD-I < 1 OR LK-DD-I > WS-VAL-DIA-MAX
019100                SET VALIDACION-NOTOK    TO TRUE
019200                MOVE 'DIA-INVALIDO'     TO LK-COD-ERROR-O
019300                MOVE 'EL DIA ESTA FUERA DEL RANGO DEL MES.'
019400                                        TO LK-DES-ERROR-O
019500                GO TO 1000-VALIDAR-FECHA-HORA-EXIT.
019600
019700            MOVE LK-AAAA-I              TO WS-FEC-AAAA.
019800            MOVE LK-MM-I                TO WS-FEC-MM.
019900            MOVE LK-DD-I                TO WS-FEC-DD.
020000            MOVE WS-FECHA-ARMADA        TO LK-FECHA-O.
020100            MOVE LK-HH-I                TO WS-HOR-HH.
020200            MOVE LK-MI-I                TO WS-HOR-MI.
020300            MOVE LK-SS-I                TO WS-HOR-SS.
020400            MOVE WS-HORA-ARMADA         TO LK-HORA-O.
020500        1000-VALIDAR-FECHA-HORA-EXIT.
020600            EXIT.
020700*---------------------------------------------------------------*
020800*   1100-CALCULAR-BISIESTO - DIVISIBLE POR 4 Y (NO DIVISIBLE    * NBE0289 
020900*   POR 100 O DIVISIBLE POR 400).                               * NBE0289 
021000*---------------------------------------------------------------*
021100        1100-CALCULAR-BISIESTO.
021200            MOVE 'N'                    TO WS-ES-BISIESTO.
021300            DIVIDE LK-AAAA-I BY 4   GIVING WS-COCIENTE
021400                                    REMAINDER WS-RESTO-4.
021500            DIVIDE LK-AAAA-I BY 100 GIVING WS-COCIENTE
021600                                    REMAINDER WS-RESTO-100.
021700            DIVIDE LK-AAAA-I BY 400 GIVING WS-COCIENTE
021800                                    REMAINDER WS-RESTO-400.
021900            IF WS-RESTO-4 = 0
022000               AND (WS-RESTO-100 NOT = 0 OR WS-RESTO-400 = 0)
022100                MOVE 'S'                TO WS-ES-BISIESTO.
022200        1100-CALCULAR-BISIESTO-EXIT.
022300            EXIT.
